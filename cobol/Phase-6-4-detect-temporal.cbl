000100******************************************************************
000200* Author:        Marc-Francois Xavier
000300* Installation:  DGFIP - Centre de Traitement PO630
000400* Date-Written:  27/05/1994
000500* Date-Compiled:
000600* Security:      Non Classifie
000700* Purpose: PROJET COBOL - Phase 6, poste 4
000800*          Detection d'anomalies par comparaison temporelle d'une
000900*          station a elle-meme, puis recapitulatif global des
001000*          alertes KNN et temporelles (dossier PO630-121).        PO630121
001100* Tectonics: cobc
001200******************************************************************
001300*----------------------------------------------------------------*
001400* Historique des modifications
001500*----------------------------------------------------------------*
001600* 1994-05-27 MFX  0001   Creation - detection temporelle par
001700*                        station/variable sur la fenetre du jour.
001800* 1994-06-04 MFX  0001   Ajout de la variable RAIN, absente des
001900*                        postes de detection spatiale.
002000* 1994-06-11 KR   0002   Ajout du recapitulatif general (poste
002100*                        U7) relisant ALERTS apres le poste KNN
002200*                        (dossier PO630-129).                     PO630129
002300* 1998-11-30 MFX  0003   Revue an 2000 - aucune zone date sensible
002400*                        dans ce programme, rien a corriger.
002500* 2001-03-02 KR   0004   Le fichier ALERTS est ouvert en EXTEND -
002600*                        6-DETECT-KNN doit avoir tourne avant ce
002700*                        poste dans l'enchainement JCL.
002710* 2003-06-17 KR   0005   Controle qualite : les compteurs de
002720*                        gravite du poste U7 melangeaient les
002730*                        alertes spatiales et temporelles sous un
002740*                        seul jeu de 4 compteurs. Dedoublement en
002750*                        WS-SEV-SPATIAL-COUNTS / WS-SEV-TEMPORAL-
002760*                        COUNTS et ajout d'une seconde ligne au
002770*                        recapitulatif (dossier PO630-132).      PO630132
002780* 2004-06-14 KR   0006   Controle qualite : 4040-FIND-VAR-SLOT
002781*                        cumulait dans le compteur d'un poste sur
002782*                        deux, la borne du PERFORM...VARYING etant
002783*                        testee avant chaque passage. Cumul deplace
002784*                        dans 4030-TALLY-ONE-ALERT au retour de la
002785*                        recherche d'indice. NEIGHBOR-COUNT et
002786*                        NEIGHBOR-CENTER, non spatiaux ici, mis a
002787*                        zero comme dans 6-DETECT-WINDOW (dossier PO630135
002788*                        PO630-135).
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. 6-DETECT-TEMPORAL.
003100 AUTHOR. MARC-FRANCOIS XAVIER.
003200 INSTALLATION. DGFIP-CTPO630.
003300 DATE-WRITTEN. 27/05/1994.
003400 DATE-COMPILED.
003500 SECURITY. NON CLASSIFIE.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS NUMERIC-SIGN IS "+" THRU "-".
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600*    Carte parametre (seuil, minimum de points)
004700     SELECT PARMTMP ASSIGN TO "PARMTMP"
004800             ORGANIZATION LINE SEQUENTIAL.
004900
005000     SELECT STATIONS ASSIGN TO "STATIONS"
005100             ORGANIZATION LINE SEQUENTIAL.
005200
005300*    Releves tries STATION-ID majeur / OBS-TIME mineur
005400     SELECT OBSERVATIONS ASSIGN TO "OBSERVATIONS"
005500             ORGANIZATION LINE SEQUENTIAL.
005600
005700*    Fichier des alertes - deja cree par 6-DETECT-KNN, complete
005800*    ici puis relu en fin de run pour le recapitulatif
005900     SELECT ALERTS ASSIGN TO "ALERTS"
006000             ORGANIZATION LINE SEQUENTIAL.
006100
006200     SELECT REPORT-OUT ASSIGN TO "REPORT"
006300             ORGANIZATION LINE SEQUENTIAL.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  PARMTMP.
006900 01  PARM-RECORD.
007000     05  WS-PARM-THRESHOLD         PIC 9(2)V9(2).
007100     05  WS-PARM-MIN-POINTS        PIC 9(3).
007200     05  FILLER                    PIC X(75).
007300
007400*    Vue brute des deux zones actives de la carte PARMTMP, pour
007500*    trace/dump en cas de rejet au controle de saisie
007600 01  PARM-RECORD-RAW REDEFINES PARM-RECORD.
007700     05  WS-PARM-RAW-ACTIVE        PIC X(07).
007800     05  FILLER                    PIC X(73).
007900
008000 FD  STATIONS.
008100     COPY "Phase-6-0-station.cpy".
008200
008300 FD  OBSERVATIONS.
008400     COPY "Phase-6-0-observation.cpy".
008500
008600 FD  ALERTS.
008700     COPY "Phase-6-0-alert.cpy".
008800
008900 FD  REPORT-OUT.
009000 01  REPORT-LINE                  PIC X(100).
009100
009200******************************************************************
009300 WORKING-STORAGE SECTION.
009350
009360*----------------------------------------------------------------*
009370* Compteurs isoles hors groupe, dans le style historique du
009380* poste (cf. CPT/FIN-ENREG des programmes phase 2/5)
009390*----------------------------------------------------------------*
009400 77  WS-STA-COUNT                  PIC S9(04) COMP VALUE ZERO.
009410 77  WS-ALT-TOTAL                  PIC S9(06) COMP VALUE ZERO.
009420
009500 01  WS-COMPTEURS.
009700     05  WS-VAR-IDX                PIC S9(04) COMP VALUE ZERO.
009800     05  WS-VAL-IDX                PIC S9(04) COMP VALUE ZERO.
009900     05  WS-PT-N                   PIC S9(04) COMP VALUE ZERO.
010000     05  WS-RAW-N                  PIC S9(04) COMP VALUE ZERO.
010100     05  WS-RAW-IX                 PIC S9(04) COMP VALUE ZERO.
010300     05  WS-ALT-SPATIAL            PIC S9(06) COMP VALUE ZERO.
010400     05  WS-ALT-TEMPORAL           PIC S9(06) COMP VALUE ZERO.
010500     05  WS-SEV-IX                 PIC S9(04) COMP VALUE ZERO.
010600     05  WS-VARTAB-IX              PIC S9(04) COMP VALUE ZERO.
010700     05  FILLER                    PIC X(02) VALUE SPACES.
010800
010900*----------------------------------------------------------------*
011000* Table des stations - identite seule (pas de position requise
011100* pour la comparaison temporelle station-a-elle-meme)
011200*----------------------------------------------------------------*
011300 01  WS-STA-TABLE.
011400     05  WS-STA-ENTRY OCCURS 200 TIMES
011500                      INDEXED BY WS-STA-IX.
011600         10  WS-STA-ID             PIC X(12).
011700         10  WS-STA-NAME           PIC X(20).
011800     05  FILLER                    PIC X(04) VALUE SPACES.
011900
012000*----------------------------------------------------------------*
012100* Serie temporelle de la variable en cours pour la station en
012200* cours - une entree par releve non manquant de la fenetre
012300*----------------------------------------------------------------*
012400 01  WS-SERIES-TABLE.
012500     05  WS-SERIES-ENTRY OCCURS 2000 TIMES.
012600         10  WS-SERIES-VALUE       PIC S9(4)V9(2).
012700         10  WS-SERIES-TIME        PIC X(19).
012800     05  FILLER                    PIC X(04) VALUE SPACES.
012900
013000*    Vue de la meme table utilisee pour les ecarts absolus au
013100*    moment du calcul de deviation (recyclage, pas de FUNCTION)
013200 01  WS-SERIES-REDEF REDEFINES WS-SERIES-TABLE.
013300     05  WS-SERIES-SCRATCH OCCURS 2000 TIMES.
013400         10  WS-SCRATCH-VALUE      PIC S9(4)V9(2).
013500         10  FILLER                PIC X(19).
013600     05  FILLER                    PIC X(04).
013700
013800*----------------------------------------------------------------*
013900* Bloc brut d'une station - tous ses releves de la fenetre sont
014000* bufferises ici en un seul passage sequentiel, puis les 5
014100* variables sont testees chacune sur ce meme bloc (le fichier
014200* OBSERVATIONS ne peut pas etre relu station par variable)
014300*----------------------------------------------------------------*
014400 01  WS-STA-RAW-TABLE.
014500     05  WS-RAW-ENTRY OCCURS 2000 TIMES.
014600         10  WS-RAW-TIME           PIC X(19).
014700         10  WS-RAW-VALUE OCCURS 5 TIMES PIC S9(4)V9(2).
014800         10  WS-RAW-MISSING OCCURS 5 TIMES PIC X(01).
014900             88  WS-RAW-IS-MISSING     VALUE 'Y'.
015000     05  FILLER                    PIC X(04) VALUE SPACES.
015100
015200 01  WS-VAR-CONSTANTS.
015300     05  WS-VAR-ENTRY OCCURS 5 TIMES.
015400         10  WS-VAR-NAME           PIC X(10).
015500         10  WS-VAR-UNIT           PIC X(06).
015600     05  FILLER                    PIC X(04) VALUE SPACES.
015700 01  WS-VAR-CONSTANTS-VALUES.
015800     05  FILLER PIC X(16) VALUE 'TEMP-OUT  C     '.
015900     05  FILLER PIC X(16) VALUE 'OUT-HUM   %     '.
016000     05  FILLER PIC X(16) VALUE 'WIND-SPEEDKM/H  '.
016100     05  FILLER PIC X(16) VALUE 'BAR       hPa   '.
016200     05  FILLER PIC X(16) VALUE 'RAIN      mm    '.
016300
016400 01  WS-MATH-WORK.
016500     05  WS-DIFF                   PIC S9(5)V9(5).
016600     05  WS-ABS-DIFF               PIC S9(5)V9(5).
016700     05  WS-SUM                    PIC S9(9)V9(5).
016800     05  WS-SUM-SQ-DIFF            PIC S9(9)V9(5).
016900     05  WS-MEAN                   PIC S9(5)V9(5).
017000     05  WS-SQRT-ARG               PIC S9(9)V9(5).
017100     05  WS-SQRT-GUESS             PIC S9(9)V9(5).
017200     05  WS-SQRT-RESULT            PIC S9(5)V9(5).
017300     05  WS-STDDEV-VALUE           PIC S9(5)V9(5).
017400     05  WS-Z-SCORE                PIC S9(5)V9(5).
017500*    Vue brute pour trace/dump en cas d'abend sur le calcul
017600     05  WS-Z-SCORE-RAW REDEFINES WS-Z-SCORE PIC X(06).
017700     05  WS-ABS-Z                  PIC S9(5)V9(5).
017800     05  FILLER                    PIC X(02) VALUE SPACES.
017900
018000*----------------------------------------------------------------*
018100* Tableau des compteurs du recapitulatif (poste U7) - un compteur
018200* par variable, croise avec le type d'anomalie
018300*----------------------------------------------------------------*
018400 01  WS-SUMMARY-COUNTS.
018500     05  WS-SUM-BY-VAR OCCURS 5 TIMES.
018600         10  WS-SUM-VAR-NAME       PIC X(10).
018700         10  WS-SUM-SPATIAL-CNT    PIC S9(06) COMP VALUE ZERO.
018800         10  WS-SUM-TEMPORAL-CNT   PIC S9(06) COMP VALUE ZERO.
018900     05  FILLER                    PIC X(04) VALUE SPACES.
018950*----------------------------------------------------------------*
018960* Compteurs de gravite du poste U7 - dedoubles par type d'alerte
018970* (spatiale / temporelle) depuis le controle qualite du          PO630132
018980* 2003-06-17, dossier PO630-132 (cf. journal des modifications
018990* en tete de programme).
019000 01  WS-SEVERITY-COUNTS.
019010     05  WS-SEV-SPATIAL-COUNTS.
019020         10  WS-SEV-SPA-LOW-CNT    PIC S9(06) COMP VALUE ZERO.
019030         10  WS-SEV-SPA-MEDIUM-CNT PIC S9(06) COMP VALUE ZERO.
019040         10  WS-SEV-SPA-HIGH-CNT   PIC S9(06) COMP VALUE ZERO.
019050         10  WS-SEV-SPA-CRIT-CNT   PIC S9(06) COMP VALUE ZERO.
019060     05  WS-SEV-TEMPORAL-COUNTS.
019070         10  WS-SEV-TMP-LOW-CNT    PIC S9(06) COMP VALUE ZERO.
019080         10  WS-SEV-TMP-MEDIUM-CNT PIC S9(06) COMP VALUE ZERO.
019090         10  WS-SEV-TMP-HIGH-CNT   PIC S9(06) COMP VALUE ZERO.
019095         10  WS-SEV-TMP-CRIT-CNT   PIC S9(06) COMP VALUE ZERO.
019500     05  FILLER                    PIC X(04) VALUE SPACES.
019600
019700*----------------------------------------------------------------*
019800* Fanions de fin de fichier
019900*----------------------------------------------------------------*
020000 01  EOF-MANAGER.
020100     05  STA-FIN-ENREG             PIC X(01) VALUE SPACE.
020200         88  STA-FF                    VALUE HIGH-VALUE.
020300     05  OBS-FIN-ENREG             PIC X(01) VALUE SPACE.
020400         88  OBS-FF                    VALUE HIGH-VALUE.
020500     05  ALT-FIN-ENREG             PIC X(01) VALUE SPACE.
020600         88  ALT-FF                    VALUE HIGH-VALUE.
020700     05  FILLER                    PIC X(01) VALUE SPACES.
020800
020900*----------------------------------------------------------------*
021000* Articles d'edition du recapitulatif
021100*----------------------------------------------------------------*
021200 01  ARTICLE-SEPARATEUR-EGAL.
021300     05  FILLER                    PIC X(100) VALUE ALL '='.
021400 01  ARTICLE-TITRE.
021500     05  FILLER                    PIC X(100) VALUE
021600         'WEATHER STATION ANOMALY DETECTION - SUMMARY REPORT'.
021700 01  ARTICLE-TOTAL-ALL.
021800     05  FILLER                    PIC X(24) VALUE
021900         'TOTAL ALERT COUNT      :'.
022000     05  A-TOT-ALL                 PIC ZZZ,ZZ9.
022100     05  FILLER                    PIC X(70) VALUE SPACES.
022200 01  ARTICLE-TOTAL-SPATIAL.
022300     05  FILLER                    PIC X(24) VALUE
022400         'SPATIAL ALERT COUNT    :'.
022500     05  A-TOT-SPATIAL             PIC ZZZ,ZZ9.
022600     05  FILLER                    PIC X(70) VALUE SPACES.
022700 01  ARTICLE-TOTAL-TEMPORAL.
022800     05  FILLER                    PIC X(24) VALUE
022900         'TEMPORAL ALERT COUNT   :'.
023000     05  A-TOT-TEMPORAL            PIC ZZZ,ZZ9.
023100     05  FILLER                    PIC X(70) VALUE SPACES.
023200 01  ARTICLE-SEV-SPATIAL-LINE.
023300     05  FILLER                    PIC X(20) VALUE
023400         'SPATIAL  - LOW    :'.
023500     05  A-SEV-SPA-LOW             PIC ZZZ,ZZ9.
023600     05  FILLER                    PIC X(4) VALUE SPACES.
023700     05  FILLER                    PIC X(9) VALUE 'MEDIUM  :'.
023800     05  A-SEV-SPA-MEDIUM          PIC ZZZ,ZZ9.
023900     05  FILLER                    PIC X(4) VALUE SPACES.
024000     05  FILLER                    PIC X(6) VALUE 'HIGH  :'.
024100     05  A-SEV-SPA-HIGH            PIC ZZZ,ZZ9.
024200     05  FILLER                    PIC X(4) VALUE SPACES.
024300     05  FILLER                    PIC X(10) VALUE 'CRITICAL :'.
024400     05  A-SEV-SPA-CRITICAL        PIC ZZZ,ZZ9.
024410     05  FILLER                    PIC X(18) VALUE SPACES.
024420 01  ARTICLE-SEV-TEMPORAL-LINE.
024430     05  FILLER                    PIC X(20) VALUE
024440         'TEMPORAL - LOW    :'.
024450     05  A-SEV-TMP-LOW             PIC ZZZ,ZZ9.
024460     05  FILLER                    PIC X(4) VALUE SPACES.
024470     05  FILLER                    PIC X(9) VALUE 'MEDIUM  :'.
024480     05  A-SEV-TMP-MEDIUM          PIC ZZZ,ZZ9.
024490     05  FILLER                    PIC X(4) VALUE SPACES.
024495     05  FILLER                    PIC X(6) VALUE 'HIGH  :'.
024500     05  A-SEV-TMP-HIGH            PIC ZZZ,ZZ9.
024502     05  FILLER                    PIC X(4) VALUE SPACES.
024504     05  FILLER                    PIC X(10) VALUE 'CRITICAL :'.
024506     05  A-SEV-TMP-CRITICAL        PIC ZZZ,ZZ9.
024508     05  FILLER                    PIC X(18) VALUE SPACES.
024600 01  ARTICLE-VAR-SUMMARY.
024700     05  A-VS-NAME                 PIC X(10).
024800     05  FILLER                    PIC X(1) VALUE SPACES.
024900     05  FILLER                    PIC X(9) VALUE 'SPATIAL :'.
025000     05  A-VS-SPATIAL              PIC ZZZ,ZZ9.
025100     05  FILLER                    PIC X(4) VALUE SPACES.
025200     05  FILLER                    PIC X(10) VALUE 'TEMPORAL :'.
025300     05  A-VS-TEMPORAL             PIC ZZZ,ZZ9.
025400     05  FILLER                    PIC X(52) VALUE SPACES.
025500
025600******************************************************************
025700 PROCEDURE DIVISION.
025800
025900 0100-MAIN-PROCEDURE.
026000     PERFORM 0200-ACCEPT-PARAMETERS THRU 0200-EXIT.
026100     PERFORM 0300-OPEN-FILES THRU 0300-EXIT.
026200     PERFORM 1000-LOAD-STATION-TABLE THRU 1000-EXIT.
026300     MOVE WS-VAR-CONSTANTS-VALUES TO WS-VAR-CONSTANTS
026400     PERFORM 1050-PRIME-OBSERVATIONS THRU 1050-EXIT.
026500     PERFORM 1200-DETECT-STATION THRU 1200-EXIT
026600         UNTIL OBS-FF.
026700     CLOSE OBSERVATIONS
026800     CLOSE ALERTS
026900     PERFORM 4000-TALLY-ALERTS THRU 4000-EXIT.
027000     PERFORM 5000-WRITE-SUMMARY THRU 5000-EXIT.
027100     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
027200     PERFORM 9999-FIN-PGM THRU 9999-EXIT.
027300
027400 0100-EXIT.
027500     EXIT.
027600
027700*===============================================================*
027800*    CARTE PARAMETRE
027900*===============================================================*
028000 0200-ACCEPT-PARAMETERS.
028100     OPEN INPUT PARMTMP
028200     READ PARMTMP
028300         AT END
028400             MOVE 02.50  TO WS-PARM-THRESHOLD
028500             MOVE 004    TO WS-PARM-MIN-POINTS
028600     END-READ
028700     CLOSE PARMTMP
028800     .
028900 0200-EXIT.
029000     EXIT.
029100
029200 0300-OPEN-FILES.
029300     OPEN INPUT  STATIONS
029400     OPEN INPUT  OBSERVATIONS
029500     OPEN EXTEND ALERTS
029600     .
029700 0300-EXIT.
029800     EXIT.
029900
030000 0900-CLOSE-FILES.
030100     CONTINUE
030200     .
030300 0900-EXIT.
030400     EXIT.
030500
030600*===============================================================*
030700*    CHARGEMENT DE LA TABLE DES STATIONS
030800*===============================================================*
030900 1000-LOAD-STATION-TABLE.
031000     PERFORM 1010-READ-ONE-STATION THRU 1010-EXIT
031100         UNTIL STA-FF
031200     CLOSE STATIONS
031300     .
031400 1000-EXIT.
031500     EXIT.
031600
031700 1010-READ-ONE-STATION.
031800     READ STATIONS
031900         AT END
032000             SET STA-FF TO TRUE
032100         NOT AT END
032200             ADD 1 TO WS-STA-COUNT
032300             SET WS-STA-IX TO WS-STA-COUNT
032400             MOVE STA6-STATION-ID   TO WS-STA-ID (WS-STA-IX)
032500             MOVE STA6-STATION-NAME TO WS-STA-NAME (WS-STA-IX)
032600     END-READ
032700     .
032800 1010-EXIT.
032900     EXIT.
033000
033100 1050-PRIME-OBSERVATIONS.
033200     READ OBSERVATIONS
033300         AT END
033400             SET OBS-FF TO TRUE
033500     END-READ
033600     .
033700 1050-EXIT.
033800     EXIT.
033900
034000*===============================================================*
034100*    DETECTION POUR UNE STATION - toutes les observations qui
034200*    portent son STATION-ID sont d'abord bufferisees en memoire
034300*    (un seul passage sequentiel), puis testees variable par
034400*    variable sur ce meme bloc
034500*===============================================================*
034600 1200-DETECT-STATION.
034700     MOVE OBS6-STATION-ID TO WS-STA-ID (1)
034800     MOVE ZERO TO WS-RAW-N
034900     PERFORM 1210-BUFFER-ONE-RECORD THRU 1210-EXIT
035000         UNTIL OBS-FF
035100         OR OBS6-STATION-ID NOT = WS-STA-ID (1)
035200
035300     PERFORM 1300-DETECT-VARIABLE THRU 1300-EXIT
035400         VARYING WS-VAR-IDX FROM 1 BY 1
035500         UNTIL WS-VAR-IDX > 5
035600     .
035700 1200-EXIT.
035800     EXIT.
035900
036000 1210-BUFFER-ONE-RECORD.
036100     ADD 1 TO WS-RAW-N
036200     MOVE OBS6-OBS-TIME    TO WS-RAW-TIME (WS-RAW-N)
036300     MOVE OBS6-TEMP-OUT    TO WS-RAW-VALUE (WS-RAW-N 1)
036400     MOVE OBS6-OUT-HUM     TO WS-RAW-VALUE (WS-RAW-N 2)
036500     MOVE OBS6-WIND-SPEED  TO WS-RAW-VALUE (WS-RAW-N 3)
036600     MOVE OBS6-BAR         TO WS-RAW-VALUE (WS-RAW-N 4)
036700     MOVE OBS6-RAIN        TO WS-RAW-VALUE (WS-RAW-N 5)
036800     MOVE OBS6-TEMP-MISSING TO WS-RAW-MISSING (WS-RAW-N 1)
036900     MOVE OBS6-HUM-MISSING  TO WS-RAW-MISSING (WS-RAW-N 2)
037000     MOVE OBS6-WIND-MISSING TO WS-RAW-MISSING (WS-RAW-N 3)
037100     MOVE OBS6-BAR-MISSING  TO WS-RAW-MISSING (WS-RAW-N 4)
037200     MOVE OBS6-RAIN-MISSING TO WS-RAW-MISSING (WS-RAW-N 5)
037300     READ OBSERVATIONS
037400         AT END
037500             SET OBS-FF TO TRUE
037600     END-READ
037700     .
037800 1210-EXIT.
037900     EXIT.
038000
038100*===============================================================*
038200*    UNE VARIABLE - extraction de la serie chronologique a partir
038300*    du bloc bufferise, puis calcul
038400*===============================================================*
038500 1300-DETECT-VARIABLE.
038600     MOVE ZERO TO WS-PT-N
038700     PERFORM 1310-COLLECT-ONE-POINT THRU 1310-EXIT
038800         VARYING WS-RAW-IX FROM 1 BY 1
038900         UNTIL WS-RAW-IX > WS-RAW-N
039000
039100     IF WS-PT-N < WS-PARM-MIN-POINTS
039200         GO TO 1300-EXIT
039300     END-IF
039400
039500     PERFORM 8400-COMPUTE-STDDEV THRU 8400-EXIT
039600     PERFORM 1350-SCORE-ONE-POINT THRU 1350-EXIT
039700         VARYING WS-VAL-IDX FROM 1 BY 1
039800         UNTIL WS-VAL-IDX > WS-PT-N
039900     .
040000 1300-EXIT.
040100     EXIT.
040200
040300 1310-COLLECT-ONE-POINT.
040400     IF WS-RAW-IS-MISSING (WS-RAW-IX WS-VAR-IDX)
040500         GO TO 1310-EXIT
040600     END-IF
040700     ADD 1 TO WS-PT-N
040800     MOVE WS-RAW-VALUE (WS-RAW-IX WS-VAR-IDX)
040900                       TO WS-SERIES-VALUE (WS-PT-N)
041000     MOVE WS-RAW-TIME (WS-RAW-IX) TO WS-SERIES-TIME (WS-PT-N)
041100     .
041200 1310-EXIT.
041300     EXIT.
041400
041500*===============================================================*
041600*    SCORE Z DE CHAQUE POINT DE LA SERIE ET ECRITURE DE L'ALERTE
041700*===============================================================*
041800 1350-SCORE-ONE-POINT.
041900     IF WS-STDDEV-VALUE = ZERO
042000         MOVE ZERO TO WS-ABS-Z
042100     ELSE
042200         COMPUTE WS-Z-SCORE =
042300             (WS-SERIES-VALUE (WS-VAL-IDX) - WS-MEAN)
042400             / WS-STDDEV-VALUE
042500         MOVE WS-Z-SCORE TO WS-DIFF
042600         PERFORM 8600-ABSOLUTE-VALUE THRU 8600-EXIT
042700         MOVE WS-ABS-DIFF TO WS-ABS-Z
042800     END-IF
042900
043000     IF WS-ABS-Z > WS-PARM-THRESHOLD
043100         PERFORM 1360-WRITE-ALERT THRU 1360-EXIT
043200     END-IF
043300     .
043400 1350-EXIT.
043500     EXIT.
043600
043700 1360-WRITE-ALERT.
043800     MOVE WS-STA-ID (1)           TO ALT6-STATION-ID
043900     MOVE WS-SERIES-TIME (WS-VAL-IDX) TO ALT6-OBS-TIME
044000     SET  ALT6-TYPE-TEMPORAL      TO TRUE
044100     MOVE WS-VAR-NAME (WS-VAR-IDX) TO ALT6-VARIABLE
044200     MOVE WS-SERIES-VALUE (WS-VAL-IDX) TO ALT6-VALUE
044300     PERFORM 1400-GRADE-SEVERITY THRU 1400-GS-EXIT
044400     COMPUTE WS-DIFF =
044500         WS-SERIES-VALUE (WS-VAL-IDX) - WS-MEAN
044600     PERFORM 8600-ABSOLUTE-VALUE THRU 8600-EXIT
044700     MOVE WS-ABS-DIFF              TO ALT6-DEVIATION
044800     MOVE ZERO                     TO ALT6-NEIGHBOR-COUNT
044900     MOVE ZERO                     TO ALT6-NEIGHBOR-CENTER
045000     WRITE ALT6-ENREG
045100     .
045200 1360-EXIT.
045300     EXIT.
045400
045500 1400-GRADE-SEVERITY.
045600     EVALUATE TRUE
045700         WHEN WS-ABS-Z > 4
045800             SET ALT6-SEV-CRITICAL TO TRUE
045900         WHEN WS-ABS-Z > 3
046000             SET ALT6-SEV-HIGH TO TRUE
046100         WHEN WS-ABS-Z > 2.5
046200             SET ALT6-SEV-MEDIUM TO TRUE
046300         WHEN OTHER
046400             SET ALT6-SEV-LOW TO TRUE
046500     END-EVALUATE
046600     .
046700 1400-GS-EXIT.
046800     EXIT.
046900
047000*===============================================================*
047100*    MOYENNE ET ECART-TYPE DE LA SERIE
047200*===============================================================*
047300 8400-COMPUTE-STDDEV.
047400     MOVE ZERO TO WS-SUM
047500     PERFORM 8410-ADD-TO-SUM THRU 8410-EXIT
047600         VARYING WS-VAL-IDX FROM 1 BY 1
047700         UNTIL WS-VAL-IDX > WS-PT-N
047800     COMPUTE WS-MEAN = WS-SUM / WS-PT-N
047900     MOVE ZERO TO WS-SUM-SQ-DIFF
048000     PERFORM 8420-ADD-SQ-DIFF THRU 8420-EXIT
048100         VARYING WS-VAL-IDX FROM 1 BY 1
048200         UNTIL WS-VAL-IDX > WS-PT-N
048300     COMPUTE WS-SQRT-ARG = WS-SUM-SQ-DIFF / WS-PT-N
048400     PERFORM 8700-COMPUTE-SQRT THRU 8700-EXIT
048500     MOVE WS-SQRT-RESULT TO WS-STDDEV-VALUE
048600     .
048700 8400-EXIT.
048800     EXIT.
048900
049000 8410-ADD-TO-SUM.
049100     ADD WS-SERIES-VALUE (WS-VAL-IDX) TO WS-SUM
049200     .
049300 8410-EXIT.
049400     EXIT.
049500
049600 8420-ADD-SQ-DIFF.
049700     COMPUTE WS-DIFF = WS-SERIES-VALUE (WS-VAL-IDX) - WS-MEAN
049800     COMPUTE WS-SUM-SQ-DIFF = WS-SUM-SQ-DIFF + (WS-DIFF * WS-DIFF)
049900     .
050000 8420-EXIT.
050100     EXIT.
050200
050300 8600-ABSOLUTE-VALUE.
050400     IF WS-DIFF < ZERO
050500         COMPUTE WS-ABS-DIFF = ZERO - WS-DIFF
050600     ELSE
050700         MOVE WS-DIFF TO WS-ABS-DIFF
050800     END-IF
050900     .
051000 8600-EXIT.
051100     EXIT.
051200
051300*    Racine carree par Newton - 20 iterations
051400 8700-COMPUTE-SQRT.
051500     IF WS-SQRT-ARG <= ZERO
051600         MOVE ZERO TO WS-SQRT-RESULT
051700         GO TO 8700-EXIT
051800     END-IF
051900     COMPUTE WS-SQRT-GUESS = WS-SQRT-ARG / 2
052000     PERFORM 8710-NEWTON-ITERATE 20 TIMES
052100     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
052200     .
052300 8700-EXIT.
052400     EXIT.
052500
052600 8710-NEWTON-ITERATE.
052700     COMPUTE WS-SQRT-GUESS =
052800         (WS-SQRT-GUESS + (WS-SQRT-ARG / WS-SQRT-GUESS)) / 2
052900     .
053000
053050*    2001-03-02 KR  ALERTS desormais partage avec 6-DETECT-KNN PO630129
053100*===============================================================*
053200*    RECAPITULATIF GENERAL (U7) - relecture d'ALERTS au complet
053300*===============================================================*
053400 4000-TALLY-ALERTS.
053500     MOVE WS-VAR-CONSTANTS-VALUES TO WS-VAR-CONSTANTS
053600     PERFORM 4010-INIT-SUMMARY-ENTRY THRU 4010-EXIT
053700         VARYING WS-VARTAB-IX FROM 1 BY 1
053800         UNTIL WS-VARTAB-IX > 5
053900
054000     OPEN INPUT ALERTS
054100     MOVE 'N' TO ALT-FIN-ENREG
054200     PERFORM 4020-READ-ONE-ALERT THRU 4020-EXIT
054300         UNTIL ALT-FF
054400     CLOSE ALERTS
054500     .
054600 4000-EXIT.
054700     EXIT.
054800
054900 4010-INIT-SUMMARY-ENTRY.
055000     MOVE WS-VAR-NAME (WS-VARTAB-IX)
055100                       TO WS-SUM-VAR-NAME (WS-VARTAB-IX)
055200     MOVE ZERO TO WS-SUM-SPATIAL-CNT (WS-VARTAB-IX)
055300     MOVE ZERO TO WS-SUM-TEMPORAL-CNT (WS-VARTAB-IX)
055400     .
055500 4010-EXIT.
055600     EXIT.
055700
055800 4020-READ-ONE-ALERT.
055900     READ ALERTS
056000         AT END
056100             SET ALT-FF TO TRUE
056200         NOT AT END
056300             PERFORM 4030-TALLY-ONE-ALERT THRU 4030-EXIT
056400     END-READ
056500     .
056600 4020-EXIT.
056700     EXIT.
056800
056900 4030-TALLY-ONE-ALERT.
057000     ADD 1 TO WS-ALT-TOTAL
057100     IF ALT6-TYPE-SPATIAL
057200         ADD 1 TO WS-ALT-SPATIAL
057300     ELSE
057400         IF ALT6-TYPE-TEMPORAL
057500             ADD 1 TO WS-ALT-TEMPORAL
057600         END-IF
057700     END-IF
057800
057900     IF ALT6-TYPE-SPATIAL
058000         EVALUATE TRUE
058050             WHEN ALT6-SEV-LOW
058100                 ADD 1 TO WS-SEV-SPA-LOW-CNT
058150             WHEN ALT6-SEV-MEDIUM
058200                 ADD 1 TO WS-SEV-SPA-MEDIUM-CNT
058250             WHEN ALT6-SEV-HIGH
058300                 ADD 1 TO WS-SEV-SPA-HIGH-CNT
058350             WHEN ALT6-SEV-CRITICAL
058400                 ADD 1 TO WS-SEV-SPA-CRIT-CNT
058450         END-EVALUATE
058500     ELSE
058550         EVALUATE TRUE
058600             WHEN ALT6-SEV-LOW
058650                 ADD 1 TO WS-SEV-TMP-LOW-CNT
058700             WHEN ALT6-SEV-MEDIUM
058750                 ADD 1 TO WS-SEV-TMP-MEDIUM-CNT
058800             WHEN ALT6-SEV-HIGH
058850                 ADD 1 TO WS-SEV-TMP-HIGH-CNT
058900             WHEN ALT6-SEV-CRITICAL
058930                 ADD 1 TO WS-SEV-TMP-CRIT-CNT
058950         END-EVALUATE
058970     END-IF
058980
059000     PERFORM 4040-FIND-VAR-SLOT THRU 4040-EXIT
059100         VARYING WS-VARTAB-IX FROM 1 BY 1
059200         UNTIL WS-VARTAB-IX > 5
059300         OR WS-SUM-VAR-NAME (WS-VARTAB-IX) = ALT6-VARIABLE
059350
059400     IF WS-VARTAB-IX NOT > 5
059420         IF ALT6-TYPE-SPATIAL
059440             ADD 1 TO WS-SUM-SPATIAL-CNT (WS-VARTAB-IX)
059460         ELSE
059480             ADD 1 TO WS-SUM-TEMPORAL-CNT (WS-VARTAB-IX)
059490         END-IF
059495     END-IF
059498     .
059500 4030-EXIT.
059600     EXIT.
059700
059800 4040-FIND-VAR-SLOT.
059840*    Corps vide - la borne de PERFORM...VARYING est testee AVANT
059860*    chaque passage, donc la comparaison sur WS-SUM-VAR-NAME est
059870*    deja vraie quand ce paragraphe est atteint ; le cumul se fait
059880*    desormais au retour dans 4030-TALLY-ONE-ALERT (PO630-135).   PO630135
059900     CONTINUE
060600     .
060700 4040-EXIT.
060800     EXIT.
060900
061000*===============================================================*
061100*    EDITION DU RAPPORT RECAPITULATIF
061200*===============================================================*
061300 5000-WRITE-SUMMARY.
061400     OPEN OUTPUT REPORT-OUT
061500     WRITE REPORT-LINE FROM ARTICLE-SEPARATEUR-EGAL
061600     WRITE REPORT-LINE FROM ARTICLE-TITRE
061700     WRITE REPORT-LINE FROM ARTICLE-SEPARATEUR-EGAL
061800
061900     MOVE SPACES TO ARTICLE-TOTAL-ALL
062000     MOVE WS-ALT-TOTAL TO A-TOT-ALL
062100     WRITE REPORT-LINE FROM ARTICLE-TOTAL-ALL
062200     MOVE SPACES TO ARTICLE-TOTAL-SPATIAL
062300     MOVE WS-ALT-SPATIAL TO A-TOT-SPATIAL
062400     WRITE REPORT-LINE FROM ARTICLE-TOTAL-SPATIAL
062500     MOVE SPACES TO ARTICLE-TOTAL-TEMPORAL
062600     MOVE WS-ALT-TEMPORAL TO A-TOT-TEMPORAL
062700     WRITE REPORT-LINE FROM ARTICLE-TOTAL-TEMPORAL
062800
062900     MOVE SPACES TO ARTICLE-SEV-SPATIAL-LINE
062910     MOVE WS-SEV-SPA-LOW-CNT    TO A-SEV-SPA-LOW
062920     MOVE WS-SEV-SPA-MEDIUM-CNT TO A-SEV-SPA-MEDIUM
062930     MOVE WS-SEV-SPA-HIGH-CNT   TO A-SEV-SPA-HIGH
062940     MOVE WS-SEV-SPA-CRIT-CNT   TO A-SEV-SPA-CRITICAL
062950     WRITE REPORT-LINE FROM ARTICLE-SEV-SPATIAL-LINE
062960     MOVE SPACES TO ARTICLE-SEV-TEMPORAL-LINE
062970     MOVE WS-SEV-TMP-LOW-CNT    TO A-SEV-TMP-LOW
062980     MOVE WS-SEV-TMP-MEDIUM-CNT TO A-SEV-TMP-MEDIUM
062990     MOVE WS-SEV-TMP-HIGH-CNT   TO A-SEV-TMP-HIGH
062995     MOVE WS-SEV-TMP-CRIT-CNT   TO A-SEV-TMP-CRITICAL
062998     WRITE REPORT-LINE FROM ARTICLE-SEV-TEMPORAL-LINE
063400     WRITE REPORT-LINE FROM ARTICLE-SEPARATEUR-EGAL
063600
063700     PERFORM 5010-WRITE-ONE-VAR-LINE THRU 5010-EXIT
063800         VARYING WS-VARTAB-IX FROM 1 BY 1
063900         UNTIL WS-VARTAB-IX > 5
064000
064100     CLOSE REPORT-OUT
064200     .
064300 5000-EXIT.
064400     EXIT.
064500
064600 5010-WRITE-ONE-VAR-LINE.
064700     MOVE SPACES TO ARTICLE-VAR-SUMMARY
064800     MOVE WS-SUM-VAR-NAME (WS-VARTAB-IX)      TO A-VS-NAME
064900     MOVE WS-SUM-SPATIAL-CNT (WS-VARTAB-IX)   TO A-VS-SPATIAL
065000     MOVE WS-SUM-TEMPORAL-CNT (WS-VARTAB-IX)  TO A-VS-TEMPORAL
065100     WRITE REPORT-LINE FROM ARTICLE-VAR-SUMMARY
065200     .
065300 5010-EXIT.
065400     EXIT.
065500
065600*===============================================================*
065700 9999-FIN-PGM.
065800     STOP RUN.
065900 9999-EXIT.
066000     EXIT.
