000100******************************************************************
000200* Author:        Marc-Francois Xavier
000300* Installation:  DGFIP - Centre de Traitement PO630
000400* Date-Written:  20/05/1994
000500* Date-Compiled:
000600* Security:      Non Classifie
000700* Purpose: PROJET COBOL - Phase 6, poste 3
000800*          Detection d'anomalies par comparaison aux K plus
000900*          proches voisins (distance euclidienne lat/lon).
001000* Tectonics: cobc
001100******************************************************************
001200*----------------------------------------------------------------*
001300* Historique des modifications
001400*----------------------------------------------------------------*
001500* 1994-05-20 MFX  0001   Creation - variante K-plus-proches
001600*                        voisins du moteur de detection spatiale
001700*                        (dossier PO630-121).                     PO630121
001800* 1994-05-28 MFX  0002   Ajout du seuil minimal de 10 stations
001900*                        rapportant la variable avant tout calcul.
002000* 1994-06-11 KR   0003   Repli sur 3 voisins minimum retenus
002100*                        (dossier PO630-129).                     PO630129
002200* 1998-11-30 MFX  0004   Revue an 2000 - aucune zone date sensible
002300*                        dans ce programme, rien a corriger.
002400* 2001-03-02 KR   0005   Le fichier ALERTS est desormais partage
002500*                        avec 6-DETECT-TEMPORAL ; ce poste l'ouvre
002600*                        toujours en creation (OUTPUT).
002650* 2005-11-08 KR   0006   Correction majeure - le z-score comparait
002660*                        chaque station a la moyenne/ecart-type de
002670*                        toute la population au lieu de ses seuls
002680*                        K voisins retenus ; moyenne et ecart-type
002690*                        recalcules par station a partir des
002700*                        seules valeurs WS-KNN-VALUE (releve du
002710*                        controle qualite, dossier PO630-131).  PO630131
002720******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. 6-DETECT-KNN.
003000 AUTHOR. MARC-FRANCOIS XAVIER.
003100 INSTALLATION. DGFIP-CTPO630.
003200 DATE-WRITTEN. 20/05/1994.
003300 DATE-COMPILED.
003400 SECURITY. NON CLASSIFIE.
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS NUMERIC-SIGN IS "+" THRU "-".
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500*    Carte parametre (instant, K, seuil)
004600     SELECT PARMKNN ASSIGN TO "PARMKNN"
004700             ORGANIZATION LINE SEQUENTIAL.
004800
004900     SELECT STATIONS ASSIGN TO "STATIONS"
005000             ORGANIZATION LINE SEQUENTIAL.
005100
005200     SELECT SNAPSHOT ASSIGN TO "SNAPSHOT"
005300             ORGANIZATION LINE SEQUENTIAL.
005400
005500*    Fichier des alertes - partage avec 6-DETECT-TEMPORAL, cree
005600*    ici en OUTPUT puis complete en EXTEND par le poste suivant
005700     SELECT ALERTS ASSIGN TO "ALERTS"
005800             ORGANIZATION LINE SEQUENTIAL.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 FD  PARMKNN.
006400 01  PARM-RECORD.
006500     05  WS-PARM-DETECT-TIME       PIC X(19).
006600     05  WS-PARM-K                 PIC 9(3).
006700     05  WS-PARM-THRESHOLD         PIC 9(2)V9(2).
006800     05  WS-PARM-MIN-NEIGHBORS     PIC 9(3).
006900     05  WS-PARM-MIN-STATIONS      PIC 9(3).
007000     05  FILLER                    PIC X(41).
007100
007200*    Vue eclatee de l'instant de detection - carte PARMKNN
007300 01  PARM-RECORD-DATE REDEFINES PARM-RECORD.
007400     05  WS-PDT-YEAR-X             PIC X(04).
007500     05  FILLER                    PIC X(01).
007600     05  WS-PDT-MONTH-X            PIC X(02).
007700     05  FILLER                    PIC X(01).
007800     05  WS-PDT-DAY-X              PIC X(02).
007900     05  FILLER                    PIC X(60).
008000
008100 FD  STATIONS.
008200     COPY "Phase-6-0-station.cpy".
008300
008400 FD  SNAPSHOT.
008500     COPY "Phase-6-0-observation.cpy".
008600
008700 FD  ALERTS.
008800     COPY "Phase-6-0-alert.cpy".
008900
009000******************************************************************
009100 WORKING-STORAGE SECTION.
009150
009160*----------------------------------------------------------------*
009170* Compteurs isoles hors groupe, dans le style historique du
009180* poste (cf. CPT/FIN-ENREG des programmes phase 2/5)
009190*----------------------------------------------------------------*
009200 77  WS-STA-COUNT                  PIC S9(04) COMP VALUE ZERO.
009210 77  WS-REPORT-COUNT               PIC S9(04) COMP VALUE ZERO.
009220
009300 01  WS-COMPTEURS.
009500     05  WS-NBR-IDX                PIC S9(04) COMP VALUE ZERO.
009600     05  WS-VAR-IDX                PIC S9(04) COMP VALUE ZERO.
009700     05  WS-K-IDX                  PIC S9(04) COMP VALUE ZERO.
009800     05  WS-SORT-IDX1              PIC S9(04) COMP VALUE ZERO.
009900     05  WS-SORT-IDX2              PIC S9(04) COMP VALUE ZERO.
010100     05  WS-K-COUNT                PIC S9(04) COMP VALUE ZERO.
010200     05  WS-KEPT-COUNT             PIC S9(04) COMP VALUE ZERO.
010300     05  WS-POP-N                  PIC S9(04) COMP VALUE ZERO.
010400     05  FILLER                    PIC X(02) VALUE SPACES.
010500
010600*----------------------------------------------------------------*
010700* Table des stations - position
010800*----------------------------------------------------------------*
010900 01  WS-STA-TABLE.
011000     05  WS-STA-ENTRY OCCURS 200 TIMES
011100                      INDEXED BY WS-STA-IX.
011200         10  WS-STA-ID             PIC X(12).
011300         10  WS-STA-NAME           PIC X(20).
011400         10  WS-STA-LAT            PIC S9(3)V9(5).
011500         10  WS-STA-LON            PIC S9(3)V9(5).
011600         10  WS-STA-ELV            PIC S9(5)V9.
011700     05  FILLER                    PIC X(04) VALUE SPACES.
011800
011900*----------------------------------------------------------------*
012000* Instantane aligne sur la table des stations (meme indice)
012100*----------------------------------------------------------------*
012200 01  WS-SNAP-TABLE.
012300     05  WS-SNAP-ENTRY OCCURS 200 TIMES.
012400         10  WS-SNAP-VALUE OCCURS 4 TIMES
012500                           PIC S9(4)V9(2).
012600         10  WS-SNAP-MISSING OCCURS 4 TIMES PIC X(01).
012700             88  WS-SNAP-IS-MISSING    VALUE 'Y'.
012800     05  FILLER                    PIC X(04) VALUE SPACES.
012900
013000*----------------------------------------------------------------*
013100* Distances euclidiennes de la station cible a toutes les autres
013200*----------------------------------------------------------------*
013300 01  WS-DIST-TABLE.
013400     05  WS-DIST-ENTRY OCCURS 200 TIMES.
013500         10  WS-DIST-VALUE         PIC S9(7)V9(5).
013600         10  WS-DIST-STA-IDX       PIC S9(04) COMP.
013700     05  FILLER                    PIC X(04) VALUE SPACES.
013800
013900*    Vue de la table utilisee comme zone de tri (bulles)
014000 01  WS-SORT-WORK-AREA REDEFINES WS-DIST-TABLE.
014100     05  WS-SORT-ENTRY OCCURS 200 TIMES.
014200         10  WS-SORT-DIST          PIC S9(7)V9(5).
014300         10  WS-SORT-STA-IDX       PIC S9(04) COMP.
014400     05  FILLER                    PIC X(04) VALUE SPACES.
014500
014600*----------------------------------------------------------------*
014700* Valeurs des K voisins retenus pour la station en cours - sert
014800* aussi de base au calcul de la moyenne/ecart-type du voisinage
014900* (paragraphe 8400, poste PO630-131)
015000*----------------------------------------------------------------*
015100 01  WS-KNN-VALUES.
015200     05  WS-KNN-VALUE OCCURS 50 TIMES PIC S9(4)V9(2).
015300     05  FILLER                    PIC X(04) VALUE SPACES.
015400
016000 01  WS-VAR-CONSTANTS.
016100     05  WS-VAR-ENTRY OCCURS 4 TIMES.
016200         10  WS-VAR-NAME           PIC X(10).
016300         10  WS-VAR-UNIT           PIC X(06).
016400     05  FILLER                    PIC X(04) VALUE SPACES.
016500 01  WS-VAR-CONSTANTS-VALUES.
016600     05  FILLER PIC X(16) VALUE 'TEMP-OUT  C     '.
016700     05  FILLER PIC X(16) VALUE 'OUT-HUM   %     '.
016800     05  FILLER PIC X(16) VALUE 'WIND-SPEEDKM/H  '.
016900     05  FILLER PIC X(16) VALUE 'BAR       hPa   '.
017000
017100 01  WS-MATH-WORK.
017200     05  WS-TARGET-VALUE           PIC S9(4)V9(2).
017300     05  WS-DIFF                   PIC S9(5)V9(5).
017400     05  WS-LAT-DIFF               PIC S9(3)V9(5).
017500     05  WS-LON-DIFF               PIC S9(3)V9(5).
017600     05  WS-SUM                    PIC S9(9)V9(5).
017700     05  WS-SUM-SQ-DIFF            PIC S9(9)V9(5).
017800     05  WS-MEAN                   PIC S9(5)V9(5).
017900     05  WS-SQRT-ARG               PIC S9(9)V9(5).
018000     05  WS-SQRT-GUESS             PIC S9(9)V9(5).
018100     05  WS-SQRT-RESULT            PIC S9(5)V9(5).
018200     05  WS-STDDEV-VALUE           PIC S9(5)V9(5).
018300     05  WS-Z-SCORE                PIC S9(5)V9(5).
018400*    Vue brute pour trace/dump en cas d'abend sur le calcul
018500     05  WS-Z-SCORE-RAW REDEFINES WS-Z-SCORE PIC X(06).
018600     05  WS-ABS-Z                  PIC S9(5)V9(5).
018700     05  FILLER                    PIC X(04) VALUE SPACES.
018800
018900*----------------------------------------------------------------*
019000* Fanions de fin de fichier
019100*----------------------------------------------------------------*
019200 01  EOF-MANAGER.
019300     05  STA-FIN-ENREG             PIC X(01) VALUE SPACE.
019400         88  STA-FF                    VALUE HIGH-VALUE.
019500     05  FILLER                    PIC X(02) VALUE SPACES.
019600
019700******************************************************************
019800 PROCEDURE DIVISION.
019900
020000 0100-MAIN-PROCEDURE.
020100     PERFORM 0200-ACCEPT-PARAMETERS THRU 0200-EXIT.
020200     PERFORM 0300-OPEN-FILES THRU 0300-EXIT.
020300     PERFORM 1000-LOAD-STATION-TABLE THRU 1000-EXIT.
020400     PERFORM 1050-LOAD-SNAPSHOT-TABLE THRU 1050-EXIT.
020500     MOVE WS-VAR-CONSTANTS-VALUES TO WS-VAR-CONSTANTS
020600     MOVE ZERO TO WS-REPORT-COUNT
020700     PERFORM 1200-DETECT-VARIABLE THRU 1200-EXIT
020800         VARYING WS-VAR-IDX FROM 1 BY 1
020900         UNTIL WS-VAR-IDX > 4.
021000     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
021100     PERFORM 9999-FIN-PGM THRU 9999-EXIT.
021200
021300 0100-EXIT.
021400     EXIT.
021500
021600*===============================================================*
021700*    CARTE PARAMETRE
021800*===============================================================*
021900 0200-ACCEPT-PARAMETERS.
022000     OPEN INPUT PARMKNN
022100     READ PARMKNN
022200         AT END
022300             MOVE SPACES TO WS-PARM-DETECT-TIME
022400             MOVE 005    TO WS-PARM-K
022500             MOVE 03.00  TO WS-PARM-THRESHOLD
022600             MOVE 003    TO WS-PARM-MIN-NEIGHBORS
022700             MOVE 010    TO WS-PARM-MIN-STATIONS
022800     END-READ
022900     CLOSE PARMKNN
023000     .
023100 0200-EXIT.
023200     EXIT.
023300
023400 0300-OPEN-FILES.
023500     OPEN INPUT  STATIONS
023600     OPEN INPUT  SNAPSHOT
023700     OPEN OUTPUT ALERTS
023800     .
023900 0300-EXIT.
024000     EXIT.
024100
024200 0900-CLOSE-FILES.
024300     CLOSE STATIONS SNAPSHOT ALERTS
024400     .
024500 0900-EXIT.
024600     EXIT.
024700
024800*===============================================================*
024900*    CHARGEMENT DES STATIONS ET DE L'INSTANTANE (meme indice)
025000*===============================================================*
025100 1000-LOAD-STATION-TABLE.
025200     PERFORM 1010-READ-ONE-STATION THRU 1010-EXIT
025300         UNTIL STA-FF
025400     .
025500 1000-EXIT.
025600     EXIT.
025700
025800 1010-READ-ONE-STATION.
025900     READ STATIONS
026000         AT END
026100             SET STA-FF TO TRUE
026200         NOT AT END
026300             ADD 1 TO WS-STA-COUNT
026400             SET WS-STA-IX TO WS-STA-COUNT
026500             MOVE STA6-STATION-ID   TO WS-STA-ID (WS-STA-IX)
026600             MOVE STA6-STATION-NAME TO WS-STA-NAME (WS-STA-IX)
026700             MOVE STA6-LATITUDE     TO WS-STA-LAT (WS-STA-IX)
026800             MOVE STA6-LONGITUDE    TO WS-STA-LON (WS-STA-IX)
026900             MOVE STA6-ELEVATION    TO WS-STA-ELV (WS-STA-IX)
027000     END-READ
027100     .
027200 1010-EXIT.
027300     EXIT.
027400
027500 1050-LOAD-SNAPSHOT-TABLE.
027600     MOVE 'N' TO STA-FIN-ENREG
027700     SET WS-STA-IX TO 1
027800     PERFORM 1051-READ-ONE-SNAPSHOT THRU 1051-EXIT
027900         UNTIL STA-FF
028000         OR WS-STA-IX > WS-STA-COUNT
028100     .
028200 1050-EXIT.
028300     EXIT.
028400
028500 1051-READ-ONE-SNAPSHOT.
028600     READ SNAPSHOT
028700         AT END
028800             SET STA-FF TO TRUE
028900         NOT AT END
029000             MOVE OBS6-TEMP-OUT   TO WS-SNAP-VALUE (WS-STA-IX 1)
029100             MOVE OBS6-OUT-HUM    TO WS-SNAP-VALUE (WS-STA-IX 2)
029200             MOVE OBS6-WIND-SPEED TO WS-SNAP-VALUE (WS-STA-IX 3)
029300             MOVE OBS6-BAR        TO WS-SNAP-VALUE (WS-STA-IX 4)
029400             MOVE OBS6-TEMP-MISSING
029500                               TO WS-SNAP-MISSING (WS-STA-IX 1)
029600             MOVE OBS6-HUM-MISSING
029700                               TO WS-SNAP-MISSING (WS-STA-IX 2)
029800             MOVE OBS6-WIND-MISSING
029900                               TO WS-SNAP-MISSING (WS-STA-IX 3)
030000             MOVE OBS6-BAR-MISSING
030100                               TO WS-SNAP-MISSING (WS-STA-IX 4)
030200             SET WS-STA-IX UP BY 1
030300     END-READ
030400     .
030500 1051-EXIT.
030600     EXIT.
030700
030800*===============================================================*
030900*    DETECTION D'UNE VARIABLE
031000*===============================================================*
031100 1200-DETECT-VARIABLE.
031200*    Comptage de la population rapportant la variable - sert
031300*    uniquement au seuil minimal, pas au calcul du z-score
031400     MOVE ZERO TO WS-POP-N
031500     PERFORM 1205-COUNT-REPORTING THRU 1205-EXIT
031600         VARYING WS-STA-IX FROM 1 BY 1
031700         UNTIL WS-STA-IX > WS-STA-COUNT
031800
031900     IF WS-POP-N < WS-PARM-MIN-STATIONS
032000         GO TO 1200-EXIT
032100     END-IF
032200
032300     PERFORM 1210-DETECT-ONE-STATION THRU 1210-EXIT
032400         VARYING WS-STA-IX FROM 1 BY 1
032500         UNTIL WS-STA-IX > WS-STA-COUNT
032600     .
032700 1200-EXIT.
032800     EXIT.
032900
033000*    1994-05-28 MFX seuil minimal stations rapportant        PO630121
033100 1205-COUNT-REPORTING.
033200     IF WS-SNAP-IS-MISSING (WS-STA-IX WS-VAR-IDX)
033300         GO TO 1205-EXIT
033400     END-IF
033500     ADD 1 TO WS-POP-N
033600     .
033700 1205-EXIT.
033800     EXIT.
033900
034000*    2005-11-08 KR  moyenne/ecart-type recalcules par les K     PO630131
034100*                   voisins retenus au lieu de la population
034200 1210-DETECT-ONE-STATION.
034300     IF WS-SNAP-IS-MISSING (WS-STA-IX WS-VAR-IDX)
034400         GO TO 1210-EXIT
034500     END-IF
034600     MOVE WS-SNAP-VALUE (WS-STA-IX WS-VAR-IDX) TO WS-TARGET-VALUE
034700
034800     PERFORM 1300-RANK-NEIGHBORS THRU 1300-EXIT
034900
035000     IF WS-KEPT-COUNT < WS-PARM-MIN-NEIGHBORS
035100         GO TO 1210-EXIT
035200     END-IF
035300
035400*    Moyenne et ecart-type des seuls K voisins retenus
035500     PERFORM 8400-COMPUTE-STDDEV THRU 8400-EXIT
035600
035700     IF WS-STDDEV-VALUE = ZERO
035800         GO TO 1210-EXIT
035900     END-IF
036000
036100     COMPUTE WS-Z-SCORE =
036200         (WS-TARGET-VALUE - WS-MEAN) / WS-STDDEV-VALUE
036300     MOVE WS-Z-SCORE TO WS-DIFF
036400     PERFORM 8600-ABSOLUTE-VALUE THRU 8600-EXIT
036500     MOVE WS-DIFF TO WS-ABS-Z
036600
036700     IF WS-ABS-Z > WS-PARM-THRESHOLD
036800         PERFORM 1360-WRITE-ALERT THRU 1360-EXIT
036900         ADD 1 TO WS-REPORT-COUNT
037000     END-IF
037100     .
037200 1210-EXIT.
037300     EXIT.
037350
037360*===============================================================*
037370*    CLASSEMENT DES K PLUS PROCHES VOISINS (distance euclidienne)
037380*===============================================================*
037600 1300-RANK-NEIGHBORS.
037700     MOVE ZERO TO WS-K-COUNT
037800     PERFORM 1310-DISTANCE-TO-ONE THRU 1310-EXIT
037900         VARYING WS-NBR-IDX FROM 1 BY 1
038000         UNTIL WS-NBR-IDX > WS-STA-COUNT
038100
038200     PERFORM 8100-SORT-VALUES THRU 8100-EXIT
038300
038400     MOVE ZERO TO WS-KEPT-COUNT
038500     PERFORM 1320-KEEP-ONE-NEIGHBOR THRU 1320-EXIT
038600         VARYING WS-K-IDX FROM 1 BY 1
038700         UNTIL WS-K-IDX > WS-K-COUNT
038800         OR WS-KEPT-COUNT >= WS-PARM-K
038900     .
039000 1300-EXIT.
039100     EXIT.
039200
039300 1310-DISTANCE-TO-ONE.
039400     IF WS-NBR-IDX = WS-STA-IX
039500         GO TO 1310-EXIT
039600     END-IF
039700     IF WS-SNAP-IS-MISSING (WS-NBR-IDX WS-VAR-IDX)
039800         GO TO 1310-EXIT
039900     END-IF
040000
040100     COMPUTE WS-LAT-DIFF =
040200         WS-STA-LAT (WS-NBR-IDX) - WS-STA-LAT (WS-STA-IX)
040300     COMPUTE WS-LON-DIFF =
040400         WS-STA-LON (WS-NBR-IDX) - WS-STA-LON (WS-STA-IX)
040500     COMPUTE WS-SQRT-ARG =
040600         (WS-LAT-DIFF * WS-LAT-DIFF) + (WS-LON-DIFF * WS-LON-DIFF)
040700     PERFORM 8700-COMPUTE-SQRT THRU 8700-EXIT
040800
040900     ADD 1 TO WS-K-COUNT
041000     MOVE WS-SQRT-RESULT TO WS-DIST-VALUE (WS-K-COUNT)
041100     MOVE WS-NBR-IDX     TO WS-DIST-STA-IDX (WS-K-COUNT)
041200     .
041300 1310-EXIT.
041400     EXIT.
041500
041600 1320-KEEP-ONE-NEIGHBOR.
041700     ADD 1 TO WS-KEPT-COUNT
041800     MOVE WS-SNAP-VALUE (WS-SORT-STA-IDX (WS-K-IDX) WS-VAR-IDX)
041900         TO WS-KNN-VALUE (WS-KEPT-COUNT)
042000     .
042100 1320-EXIT.
042200     EXIT.
042300
042400*===============================================================*
042500*    ECRITURE DE L'ALERTE
042600*===============================================================*
042700 1360-WRITE-ALERT.
042800     MOVE WS-STA-ID (WS-STA-IX)  TO ALT6-STATION-ID
042900     MOVE WS-PARM-DETECT-TIME    TO ALT6-OBS-TIME
043000     SET  ALT6-TYPE-SPATIAL      TO TRUE
043100     MOVE WS-VAR-NAME (WS-VAR-IDX) TO ALT6-VARIABLE
043200     MOVE WS-TARGET-VALUE        TO ALT6-VALUE
043300     PERFORM 1400-GRADE-SEVERITY THRU 1400-GS-EXIT
043400     MOVE WS-ABS-Z               TO ALT6-DEVIATION
043500     MOVE WS-KEPT-COUNT          TO ALT6-NEIGHBOR-COUNT
043600     MOVE WS-MEAN                TO ALT6-NEIGHBOR-CENTER
043700     WRITE ALT6-ENREG
043800     .
043900 1360-EXIT.
044000     EXIT.
044100
044200 1400-GRADE-SEVERITY.
044300     EVALUATE TRUE
044400         WHEN WS-ABS-Z > 5
044500             SET ALT6-SEV-CRITICAL TO TRUE
044600         WHEN WS-ABS-Z > 4
044700             SET ALT6-SEV-HIGH TO TRUE
044800         WHEN WS-ABS-Z > 3
044900             SET ALT6-SEV-MEDIUM TO TRUE
045000         WHEN OTHER
045100             SET ALT6-SEV-LOW TO TRUE
045200     END-EVALUATE
045300     .
045400 1400-GS-EXIT.
045500     EXIT.
045600
045700*===============================================================*
045800*    TRI A BULLES DE LA TABLE DES DISTANCES
045900*===============================================================*
046000 8100-SORT-VALUES.
046100     PERFORM 8110-SORT-OUTER THRU 8110-EXIT
046200         VARYING WS-SORT-IDX1 FROM 1 BY 1
046300         UNTIL WS-SORT-IDX1 >= WS-K-COUNT
046400     .
046500 8100-EXIT.
046600     EXIT.
046700
046800 8110-SORT-OUTER.
046900     PERFORM 8120-SORT-INNER THRU 8120-EXIT
047000         VARYING WS-SORT-IDX2 FROM 1 BY 1
047100         UNTIL WS-SORT-IDX2 > (WS-K-COUNT - WS-SORT-IDX1)
047200     .
047300 8110-EXIT.
047400     EXIT.
047500
047600 8120-SORT-INNER.
047700     IF WS-SORT-DIST (WS-SORT-IDX2)
047800             > WS-SORT-DIST (WS-SORT-IDX2 + 1)
047900         MOVE WS-SORT-ENTRY (WS-SORT-IDX2) TO WS-SQRT-RESULT
048000         MOVE WS-SORT-ENTRY (WS-SORT-IDX2 + 1)
048100                              TO WS-SORT-ENTRY (WS-SORT-IDX2)
048200         MOVE WS-SQRT-RESULT TO WS-SORT-ENTRY (WS-SORT-IDX2 + 1)
048300     END-IF
048400     .
048500 8120-EXIT.
048600     EXIT.
048700
048800*===============================================================*
048900*    MOYENNE ET ECART-TYPE DES K VOISINS RETENUS (WS-KNN-VALUE)
049000*===============================================================*
049100 8400-COMPUTE-STDDEV.
049200     MOVE ZERO TO WS-SUM
049300     PERFORM 8410-ADD-TO-SUM THRU 8410-EXIT
049400         VARYING WS-SORT-IDX1 FROM 1 BY 1
049500         UNTIL WS-SORT-IDX1 > WS-KEPT-COUNT
049600     COMPUTE WS-MEAN = WS-SUM / WS-KEPT-COUNT
049700     MOVE ZERO TO WS-SUM-SQ-DIFF
049800     PERFORM 8420-ADD-SQ-DIFF THRU 8420-EXIT
049900         VARYING WS-SORT-IDX1 FROM 1 BY 1
050000         UNTIL WS-SORT-IDX1 > WS-KEPT-COUNT
050100     COMPUTE WS-SQRT-ARG = WS-SUM-SQ-DIFF / WS-KEPT-COUNT
050200     PERFORM 8700-COMPUTE-SQRT THRU 8700-EXIT
050300     MOVE WS-SQRT-RESULT TO WS-STDDEV-VALUE
050400     .
050500 8400-EXIT.
050600     EXIT.
050700
050800 8410-ADD-TO-SUM.
050900     ADD WS-KNN-VALUE (WS-SORT-IDX1) TO WS-SUM
051000     .
051100 8410-EXIT.
051200     EXIT.
051300
051400 8420-ADD-SQ-DIFF.
051500     COMPUTE WS-DIFF = WS-KNN-VALUE (WS-SORT-IDX1) - WS-MEAN
051600     COMPUTE WS-SUM-SQ-DIFF = WS-SUM-SQ-DIFF + (WS-DIFF * WS-DIFF)
051700     .
051800 8420-EXIT.
051900     EXIT.
052000
052100 8600-ABSOLUTE-VALUE.
052200     IF WS-DIFF < ZERO
052300         COMPUTE WS-DIFF = ZERO - WS-DIFF
052400     END-IF
052500     .
052600 8600-EXIT.
052700     EXIT.
052800
052900*    Racine carree par Newton - 20 iterations
053000 8700-COMPUTE-SQRT.
053100     IF WS-SQRT-ARG <= ZERO
053200         MOVE ZERO TO WS-SQRT-RESULT
053300         GO TO 8700-EXIT
053400     END-IF
053500     COMPUTE WS-SQRT-GUESS = WS-SQRT-ARG / 2
053600     PERFORM 8710-NEWTON-ITERATE 20 TIMES
053700     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
053800     .
053900 8700-EXIT.
054000     EXIT.
054100
054200 8710-NEWTON-ITERATE.
054300     COMPUTE WS-SQRT-GUESS =
054400         (WS-SQRT-GUESS + (WS-SQRT-ARG / WS-SQRT-GUESS)) / 2
054500     .
054600
054700*===============================================================*
054800*    Ce poste n'edite pas de rapport - il alimente uniquement le
054900*    fichier ALERTS ; le detail par voisin releve du rapport
055000*    spatial rayon/MAD (6-DETECT-SPATIAL) et le recapitulatif
055100*    global (U7) est produit par 6-DETECT-TEMPORAL.
055200*===============================================================*
055300 9999-FIN-PGM.
055400     STOP RUN.
055500 9999-EXIT.
055600     EXIT.
