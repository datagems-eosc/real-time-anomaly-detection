000100******************************************************************
000200* Copybook   :: PHASE-6-0-STATION
000300* Owner      :: Ropital / Marcheix - Phase 6 (detection)
000400* Purpose    :: Station master record, shared by every 6-DETECT-*
000500*               program so the layout only has to be maintained
000600*               once instead of copy-pasted into four FD's.
000700******************************************************************
000800*----------------------------------------------------------------*
000900* Aenderungen / changes
001000*----------------------------------------------------------------*
001100* 1994-04-02 KR  New member, split out of the 6-DETECT-WINDOW FD
001200*                so 6-DETECT-SPATIAL/KNN/TEMPORAL can COPY it.
001300* 1994-04-09 KR  Added STA6-ELEV-BELOW-SEA-LEVEL 88 for the
001400*                elevation-adjustment paragraphs (ticket
001500*                PO630-118).                                      PO630118
001600* 1998-11-30 MFX Y2K review - no century-sensitive fields on this
001700*                record, no change required.
001800******************************************************************
001900 01  STA6-ENREG.
002000     05  STA6-IDENTITE.
002100         10  STA6-STATION-ID          PIC X(12).
002200         10  STA6-STATION-NAME        PIC X(20).
002300     05  STA6-POSITION.
002400         10  STA6-LATITUDE            PIC S9(3)V9(5).
002500         10  STA6-LONGITUDE           PIC S9(3)V9(5).
002600         10  STA6-ELEVATION           PIC S9(5)V9.
002700             88  STA6-ELEV-BELOW-SEA-LEVEL
002800                                       VALUE -9999.9 THRU -0.1.
002900     05  FILLER                       PIC X(06).
