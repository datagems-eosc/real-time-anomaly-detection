000100******************************************************************
000200* Copybook   :: PHASE-6-0-OBSERVATION
000300* Owner      :: Ropital / Marcheix - Phase 6 (detection)
000400* Purpose    :: One weather-station reading.  Used for both the
000500*               time-ordered OBSERVATIONS file (many per station,
000600*               STATION-ID major / OBS-TIME minor) and the single-
000700*               timestamp SNAPSHOT file (one per station) - the
000800*               two files carry the same 66-byte layout.
000900******************************************************************
001000*----------------------------------------------------------------*
001100* Aenderungen / changes
001200*----------------------------------------------------------------*
001300* 1994-04-02 KR  New member, split out of the 6-DETECT-WINDOW FD.
001400* 1994-04-16 KR  Added OBS6-TIME-PARTS redefinition so the window
001500*                paragraphs can compare Y/M/D/H/M/S without
001600*                re-parsing the picture-X timestamp every pass.
001700* 1994-05-03 MFX Added OBS6-MISSING-REDEF, one flag byte per
001800*                monitored variable (ticket PO630-121 - a reading PO630121
001900*                may come back "---" from the sensor feed).
002000* 1998-12-02 MFX Y2K review - OBS6-YEAR already carries 4 digits,
002100*                no change required.
002200******************************************************************
002300 01  OBS6-ENREG.
002400     05  OBS6-OBS-TIME                PIC X(19).
002500     05  OBS6-TIME-PARTS REDEFINES OBS6-OBS-TIME.
002600         10  OBS6-YEAR                PIC X(04).
002700         10  FILLER                   PIC X(01).
002800         10  OBS6-MONTH               PIC X(02).
002900         10  FILLER                   PIC X(01).
003000         10  OBS6-DAY                 PIC X(02).
003100         10  FILLER                   PIC X(01).
003200         10  OBS6-HOUR                PIC X(02).
003300         10  FILLER                   PIC X(01).
003400         10  OBS6-MINUTE              PIC X(02).
003500         10  FILLER                   PIC X(01).
003600         10  OBS6-SECOND              PIC X(02).
003700     05  OBS6-STATION-ID              PIC X(12).
003800     05  OBS6-READINGS.
003900         10  OBS6-TEMP-OUT            PIC S9(3)V9(2).
004000         10  OBS6-OUT-HUM             PIC S9(3)V9(2).
004100         10  OBS6-WIND-SPEED          PIC S9(3)V9(2).
004200         10  OBS6-BAR                 PIC S9(4)V9(2).
004300         10  OBS6-RAIN                PIC S9(3)V9(2).
004400     05  OBS6-MISSING-FLAGS           PIC X(05).
004500     05  OBS6-MISSING-REDEF REDEFINES OBS6-MISSING-FLAGS.
004600         10  OBS6-TEMP-MISSING        PIC X.
004700             88  OBS6-TEMP-IS-MISSING     VALUE 'Y'.
004800         10  OBS6-HUM-MISSING         PIC X.
004900             88  OBS6-HUM-IS-MISSING      VALUE 'Y'.
005000         10  OBS6-WIND-MISSING        PIC X.
005100             88  OBS6-WIND-IS-MISSING     VALUE 'Y'.
005200         10  OBS6-BAR-MISSING         PIC X.
005300             88  OBS6-BAR-IS-MISSING      VALUE 'Y'.
005400         10  OBS6-RAIN-MISSING        PIC X.
005500             88  OBS6-RAIN-IS-MISSING     VALUE 'Y'.
005600     05  FILLER                       PIC X(04).
