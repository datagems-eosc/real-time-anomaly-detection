000100******************************************************************
000200* Author:        Marc-Francois Xavier
000300* Installation:  DGFIP - Centre de Traitement PO630
000400* Date-Written:  06/05/1994
000500* Date-Compiled:
000600* Security:      Non Classifie
000700* Purpose: PROJET COBOL - Phase 6, poste 2
000800*          Detection d'anomalies par comparaison de voisinage
000900*          geographique (rayon + MAD) sur un instantane de
001000*          releves stations.
001100* Tectonics: cobc
001200******************************************************************
001300*----------------------------------------------------------------*
001400* Historique des modifications
001500*----------------------------------------------------------------*
001600* 1994-05-06 MFX  0001   Creation - portage du moteur de totaux
001700*                        "7-IMPOSABLES" vers la detection spatiale
001800*                        (dossier PO630-121).                     PO630121
001900* 1994-05-14 MFX  0001   Ajout de la formule de distance de
002000*                        Haversine (SIN/COS/ASIN maison, pas de
002100*                        FUNCTION).
002200* 1994-05-21 MFX  0002   Ajout de la correction d'altitude sur
002300*                        TEMP-OUT et BAR avant test de voisinage.
002400* 1994-06-11 KR   0003   Repli sur l'ecart-type quand le MAD du
002500*                        voisinage est nul (dossier PO630-129).   PO630129
002600* 1998-11-30 MFX  0004   Revue an 2000 - aucune zone date sensible
002700*                        dans ce programme, rien a corriger.
002800* 2004-09-07 KR   0005   Le seuil de distance par defaut passe de
002900*                        50 a 75 km a la demande du reseau meteo.
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. 6-DETECT-SPATIAL.
003300 AUTHOR. MARC-FRANCOIS XAVIER.
003400 INSTALLATION. DGFIP-CTPO630.
003500 DATE-WRITTEN. 06/05/1994.
003600 DATE-COMPILED.
003700 SECURITY. NON CLASSIFIE.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS NUMERIC-SIGN IS "+" THRU "-".
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800*    Carte parametre (instant, distance max, seuil, voisins mini)
004900     SELECT PARMSPA ASSIGN TO "PARMSPA"
005000             ORGANIZATION LINE SEQUENTIAL.
005100
005200     SELECT STATIONS ASSIGN TO "STATIONS"
005300             ORGANIZATION LINE SEQUENTIAL.
005400
005500*    Instantane - un releve par station a l'instant de detection
005600     SELECT SNAPSHOT ASSIGN TO "SNAPSHOT"
005700             ORGANIZATION LINE SEQUENTIAL.
005800
005900*    Alertes spatiales (methode rayon/MAD - hors totaux U7)
006000     SELECT ALERTSPR ASSIGN TO "ALERTSPR"
006100             ORGANIZATION LINE SEQUENTIAL.
006200
006300     SELECT REPORT-OUT ASSIGN TO "REPORT"
006400             ORGANIZATION LINE SEQUENTIAL.
006500
006600     SELECT WORK-DETAIL ASSIGN TO "WORKDET"
006700             ORGANIZATION LINE SEQUENTIAL.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  PARMSPA.
007300 01  PARM-RECORD.
007400     05  WS-PARM-DETECT-TIME       PIC X(19).
007500     05  WS-PARM-MAX-DISTANCE      PIC 9(5)V9(2).
007600     05  WS-PARM-THRESHOLD         PIC 9(2)V9(2).
007700     05  WS-PARM-MIN-NEIGHBORS     PIC 9(3).
007800     05  FILLER                    PIC X(47).
007900
008000*    Vue eclatee de l'instant de detection - carte PARMSPA
008100 01  PARM-RECORD-DATE REDEFINES PARM-RECORD.
008200     05  WS-PDT-YEAR-X             PIC X(04).
008300     05  FILLER                    PIC X(01).
008400     05  WS-PDT-MONTH-X            PIC X(02).
008500     05  FILLER                    PIC X(01).
008600     05  WS-PDT-DAY-X              PIC X(02).
008700     05  FILLER                    PIC X(60).
008800
008900 FD  STATIONS.
009000     COPY "Phase-6-0-station.cpy".
009100
009200 FD  SNAPSHOT.
009300     COPY "Phase-6-0-observation.cpy".
009400
009500 FD  ALERTSPR.
009600     COPY "Phase-6-0-alert.cpy".
009700
009800 FD  REPORT-OUT.
009900 01  REPORT-LINE                  PIC X(100).
010000
010100 FD  WORK-DETAIL.
010200 01  WORK-DETAIL-LINE              PIC X(100).
010300
010400******************************************************************
010500 WORKING-STORAGE SECTION.
010550
010560*----------------------------------------------------------------*
010570* Compteurs isoles hors groupe, dans le style historique du
010580* poste (cf. CPT/FIN-ENREG des programmes phase 2/5)
010590*----------------------------------------------------------------*
010600 77  WS-STA-COUNT                  PIC S9(04) COMP VALUE ZERO.
010610 77  WS-TOTAL-ANOM                 PIC S9(06) COMP VALUE ZERO.
010620
010700 01  WS-COMPTEURS.
010900     05  WS-NBR-IDX                PIC S9(04) COMP VALUE ZERO.
011000     05  WS-VAR-IDX                PIC S9(04) COMP VALUE ZERO.
011100     05  WS-SORT-IDX1              PIC S9(04) COMP VALUE ZERO.
011200     05  WS-SORT-IDX2              PIC S9(04) COMP VALUE ZERO.
011300     05  WS-BLK-IDX                PIC S9(04) COMP VALUE ZERO.
011400     05  WS-NBR-DIST-COUNT         PIC S9(04) COMP VALUE ZERO.
011500     05  WS-ADJ-COUNT              PIC S9(04) COMP VALUE ZERO.
011600     05  WS-SORT-N                 PIC S9(04) COMP VALUE ZERO.
011700     05  WS-MED-QUOTIENT           PIC S9(04) COMP VALUE ZERO.
011800     05  WS-MED-REMAINDER          PIC S9(04) COMP VALUE ZERO.
011900     05  WS-STA-BLOCK-COUNT        PIC S9(04) COMP VALUE ZERO.
012100     05  WS-VAR-ANOM-COUNT         PIC S9(06) COMP VALUE ZERO.
012200     05  FILLER                    PIC X(02) VALUE SPACES.
012300
012400*----------------------------------------------------------------*
012500* Table des stations - position et altitude
012600*----------------------------------------------------------------*
012700 01  WS-STA-TABLE.
012800     05  WS-STA-ENTRY OCCURS 200 TIMES
012900                      INDEXED BY WS-STA-IX.
013000         10  WS-STA-ID             PIC X(12).
013100         10  WS-STA-NAME           PIC X(20).
013200         10  WS-STA-LAT            PIC S9(3)V9(5).
013300         10  WS-STA-LON            PIC S9(3)V9(5).
013400         10  WS-STA-ELV            PIC S9(5)V9.
013500     05  FILLER                    PIC X(04) VALUE SPACES.
013600
013700*----------------------------------------------------------------*
013800* Instantane aligne sur la table des stations (meme indice)
013900*----------------------------------------------------------------*
014000 01  WS-SNAP-TABLE.
014100     05  WS-SNAP-ENTRY OCCURS 200 TIMES.
014200         10  WS-SNAP-VALUE OCCURS 4 TIMES
014300                           PIC S9(4)V9(2).
014400         10  WS-SNAP-MISSING OCCURS 4 TIMES PIC X(01).
014500             88  WS-SNAP-IS-MISSING    VALUE 'Y'.
014600     05  FILLER                    PIC X(04) VALUE SPACES.
014700
014800*----------------------------------------------------------------*
014900* Voisinage courant (valeurs ajustees a l'altitude de la cible)
015000*----------------------------------------------------------------*
015100 01  WS-NBR-WORK-AREA.
015200     05  WS-NBR-ADJ-TABLE OCCURS 200 TIMES
015300                          PIC S9(5)V9(3).
015400     05  FILLER                    PIC X(04) VALUE SPACES.
015500 01  WS-SORT-WORK-AREA REDEFINES WS-NBR-WORK-AREA.
015600     05  WS-SORT-TABLE   OCCURS 200 TIMES PIC S9(5)V9(3).
015700     05  FILLER                    PIC X(04) VALUE SPACES.
015800 01  WS-ABS-TABLE.
015900     05  WS-ABS-VALUE    OCCURS 200 TIMES PIC S9(5)V9(3).
016000     05  FILLER                    PIC X(04) VALUE SPACES.
016100
016200*----------------------------------------------------------------*
016300* Constantes des 4 variables surveillees (memes unites que
016400* 6-DETECT-WINDOW ; RAIN n'entre pas dans le mode spatial)
016500*----------------------------------------------------------------*
016600 01  WS-VAR-CONSTANTS.
016700     05  WS-VAR-ENTRY OCCURS 4 TIMES.
016800         10  WS-VAR-NAME           PIC X(10).
016900         10  WS-VAR-UNIT           PIC X(06).
017000     05  FILLER                    PIC X(04) VALUE SPACES.
017100 01  WS-VAR-CONSTANTS-VALUES.
017200     05  FILLER PIC X(16) VALUE 'TEMP-OUT  C     '.
017300     05  FILLER PIC X(16) VALUE 'OUT-HUM   %     '.
017400     05  FILLER PIC X(16) VALUE 'WIND-SPEEDKM/H  '.
017500     05  FILLER PIC X(16) VALUE 'BAR       hPa   '.
017600
017700*----------------------------------------------------------------*
017800* Calculs geodesiques et statistiques - pas de FUNCTION maison
017900*----------------------------------------------------------------*
018000 01  WS-MATH-WORK.
018100     05  WS-TARGET-VALUE           PIC S9(5)V9(3).
018200     05  WS-NBR-RAW-VALUE          PIC S9(5)V9(3).
018300     05  WS-ADJ-VALUE              PIC S9(5)V9(3).
018400     05  WS-ELEV-DIFF              PIC S9(5)V9(3).
018500     05  WS-MEDIAN                 PIC S9(5)V9(5).
018600     05  WS-MAD-VALUE              PIC S9(5)V9(5).
018700     05  WS-STDDEV-VALUE           PIC S9(5)V9(5).
018800     05  WS-SPREAD                 PIC S9(5)V9(5).
018900     05  WS-SCALED-SPREAD          PIC S9(5)V9(5).
019000     05  WS-DEVIATION              PIC S9(5)V9(5).
019100     05  WS-DIFF                   PIC S9(5)V9(5).
019200     05  WS-ABS-DIFF               PIC S9(5)V9(5).
019300     05  WS-SUM                    PIC S9(9)V9(5).
019400     05  WS-SUM-SQ-DIFF            PIC S9(9)V9(5).
019500     05  WS-MEAN                   PIC S9(5)V9(5).
019600     05  WS-SQRT-ARG               PIC S9(9)V9(5).
019700     05  WS-SQRT-GUESS             PIC S9(9)V9(5).
019800     05  WS-SQRT-RESULT            PIC S9(5)V9(5).
019900     05  WS-DISTANCE-KM            PIC S9(7)V9(3).
020000*    Vue brute pour trace/dump en cas d'abend sur la formule
020100     05  WS-DISTANCE-KM-RAW REDEFINES WS-DISTANCE-KM
020200                               PIC X(06).
020300     05  FILLER                    PIC X(04) VALUE SPACES.
020400
020500 01  WS-TRIG-WORK.
020600     05  WS-TRIG-X                 PIC S9(3)V9(9).
020700     05  WS-TRIG-TERM              PIC S9(3)V9(9).
020800     05  WS-TRIG-XSQ               PIC S9(3)V9(9).
020900     05  WS-TRIG-RESULT            PIC S9(3)V9(9).
021000     05  WS-TRIG-K                 PIC S9(04) COMP.
021100     05  WS-TRIG-DENOM             PIC S9(9) COMP.
021200     05  WS-SIN-RESULT             PIC S9(3)V9(9).
021300     05  WS-COS-RESULT             PIC S9(3)V9(9).
021400     05  WS-ASIN-X                 PIC S9(3)V9(9).
021500     05  WS-ASIN-GUESS             PIC S9(3)V9(9).
021600     05  WS-ASIN-ITER              PIC S9(04) COMP.
021700     05  WS-HAV-A                  PIC S9(3)V9(9).
021800     05  WS-HAV-LAT1-RAD           PIC S9(3)V9(9).
021900     05  WS-HAV-LAT2-RAD           PIC S9(3)V9(9).
022000     05  WS-HAV-DLAT-RAD           PIC S9(3)V9(9).
022100     05  WS-HAV-DLON-RAD           PIC S9(3)V9(9).
022200     05  WS-PI-OVER-180            PIC S9(1)V9(9)
022300                                    VALUE 0.017453293.
022400     05  FILLER                    PIC X(04) VALUE SPACES.
022500
022600*----------------------------------------------------------------*
022700* Occurrences bufferisees pour l'edition variable/station
022800*----------------------------------------------------------------*
022900 01  WS-STA-BLOCK-AREA.
023000     05  WS-STA-BLOCK-LINE OCCURS 200 TIMES PIC X(100).
023100     05  FILLER                    PIC X(04) VALUE SPACES.
023200
023300*----------------------------------------------------------------*
023400* Fanions de fin de fichier
023500*----------------------------------------------------------------*
023600 01  EOF-MANAGER.
023700     05  STA-FIN-ENREG             PIC X(01) VALUE SPACE.
023800         88  STA-FF                    VALUE HIGH-VALUE.
023900     05  WRK-FIN-ENREG             PIC X(01) VALUE SPACE.
024000         88  WRK-FF                    VALUE HIGH-VALUE.
024100     05  FILLER                    PIC X(02) VALUE SPACES.
024200
024300*----------------------------------------------------------------*
024400* Articles d'edition
024500*----------------------------------------------------------------*
024600 01  ARTICLE-SEPARATEUR-EGAL.
024700     05  FILLER                    PIC X(100) VALUE ALL '='.
024800 01  ARTICLE-TITRE.
024900     05  FILLER                    PIC X(100) VALUE
025000         'WEATHER STATION ANOMALIES - SPATIAL MODE (RADIUS/MAD)'.
025100 01  ARTICLE-ENTETE-1.
025200     05  FILLER                    PIC X(17) VALUE
025300         'DETECTION TIME  :'.
025400     05  A-ENT-TIME                PIC X(19).
025500     05  FILLER                    PIC X(64) VALUE SPACES.
025600 01  ARTICLE-ENTETE-2.
025700     05  FILLER                    PIC X(17) VALUE
025800         'STATION COUNT   :'.
025900     05  A-ENT-STACOUNT            PIC ZZZ,ZZ9.
026000     05  FILLER                    PIC X(76) VALUE SPACES.
026100 01  ARTICLE-ENTETE-3.
026200     05  FILLER                    PIC X(17) VALUE
026300         'MAX DISTANCE KM :'.
026400     05  A-ENT-MAXDIST             PIC ZZ,ZZ9.99.
026500     05  FILLER                    PIC X(74) VALUE SPACES.
026600 01  ARTICLE-ENTETE-4.
026700     05  FILLER                    PIC X(24) VALUE
026800         'THRESHOLD (X MAD)      :'.
026900     05  A-ENT-THRESH              PIC Z9.99.
027000     05  FILLER                    PIC X(70) VALUE SPACES.
027100 01  ARTICLE-TOTAL-ANOM.
027200     05  FILLER                    PIC X(24) VALUE
027300         'TOTAL ANOMALY COUNT    :'.
027400     05  A-TOT-ANOM                PIC ZZZ,ZZ9.
027500     05  FILLER                    PIC X(70) VALUE SPACES.
027600 01  ARTICLE-VAR-HEADER.
027700     05  A-VAR-NAME                PIC X(10).
027800     05  FILLER                    PIC X(1) VALUE SPACES.
027900     05  A-VAR-UNIT                PIC X(6).
028000     05  FILLER                    PIC X(3) VALUE SPACES.
028100     05  FILLER                    PIC X(24) VALUE
028200         'ANOMALOUS STATION COUNT:'.
028300     05  A-VAR-COUNT               PIC ZZZ9.
028400     05  FILLER                    PIC X(52) VALUE SPACES.
028500 01  ARTICLE-STA-LINE.
028600     05  FILLER                    PIC X(2) VALUE SPACES.
028700     05  A-STA-ID                  PIC X(12).
028800     05  FILLER                    PIC X(1) VALUE SPACES.
028900     05  A-STA-NAME                PIC X(20).
029000     05  FILLER                    PIC X(8) VALUE 'VALUE=  '.
029100     05  A-STA-VALUE               PIC -(4)9.99.
029200     05  FILLER                    PIC X(3) VALUE SPACES.
029300     05  FILLER                    PIC X(8) VALUE 'MEDIAN= '.
029400     05  A-STA-MEDIAN              PIC -(4)9.99.
029500     05  FILLER                    PIC X(3) VALUE SPACES.
029600     05  FILLER                    PIC X(11) VALUE
029700         'DEVIATION= '.
029800     05  A-STA-DEV                 PIC Z9.9.
029900     05  FILLER                    PIC X(6) VALUE ' sigma'.
030000     05  FILLER                    PIC X(3) VALUE SPACES.
030100     05  FILLER                    PIC X(10) VALUE
030200         'NEIGHBORS='.
030300     05  A-STA-NBRCOUNT            PIC ZZ9.
030400
030500******************************************************************
030600 PROCEDURE DIVISION.
030700
030800 0100-MAIN-PROCEDURE.
030900     PERFORM 0200-ACCEPT-PARAMETERS THRU 0200-EXIT.
031000     PERFORM 0300-OPEN-FILES THRU 0300-EXIT.
031100     PERFORM 1000-LOAD-STATION-TABLE THRU 1000-EXIT.
031200     PERFORM 1050-LOAD-SNAPSHOT-TABLE THRU 1050-EXIT.
031300     MOVE WS-VAR-CONSTANTS-VALUES TO WS-VAR-CONSTANTS
031400     PERFORM 1200-DETECT-VARIABLE THRU 1200-EXIT
031500         VARYING WS-VAR-IDX FROM 1 BY 1
031600         UNTIL WS-VAR-IDX > 4.
031700     PERFORM 3000-WRITE-FINAL-REPORT THRU 3000-EXIT.
031800     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
031900     PERFORM 9999-FIN-PGM THRU 9999-EXIT.
032000
032100 0100-EXIT.
032200     EXIT.
032300
032400*===============================================================*
032500*    CARTE PARAMETRE
032600*===============================================================*
032700 0200-ACCEPT-PARAMETERS.
032800     OPEN INPUT PARMSPA
032900     READ PARMSPA
033000         AT END
033100             MOVE SPACES TO WS-PARM-DETECT-TIME
033200             MOVE 75.00  TO WS-PARM-MAX-DISTANCE
033300             MOVE 03.00  TO WS-PARM-THRESHOLD
033400             MOVE 002    TO WS-PARM-MIN-NEIGHBORS
033500     END-READ
033600     CLOSE PARMSPA
033700     .
033800 0200-EXIT.
033900     EXIT.
034000
034100 0300-OPEN-FILES.
034200     OPEN INPUT  STATIONS
034300     OPEN INPUT  SNAPSHOT
034400     OPEN OUTPUT ALERTSPR
034500     OPEN OUTPUT WORK-DETAIL
034600     MOVE ZERO TO WS-TOTAL-ANOM
034700     .
034800 0300-EXIT.
034900     EXIT.
035000
035100 0900-CLOSE-FILES.
035200     CLOSE STATIONS SNAPSHOT ALERTSPR WORK-DETAIL REPORT-OUT
035300     .
035400 0900-EXIT.
035500     EXIT.
035600
035700*===============================================================*
035800*    CHARGEMENT DES STATIONS ET DE L'INSTANTANE (meme indice)
035900*===============================================================*
036000 1000-LOAD-STATION-TABLE.
036100     PERFORM 1010-READ-ONE-STATION THRU 1010-EXIT
036200         UNTIL STA-FF
036300     .
036400 1000-EXIT.
036500     EXIT.
036600
036700 1010-READ-ONE-STATION.
036800     READ STATIONS
036900         AT END
037000             SET STA-FF TO TRUE
037100         NOT AT END
037200             ADD 1 TO WS-STA-COUNT
037300             SET WS-STA-IX TO WS-STA-COUNT
037400             MOVE STA6-STATION-ID   TO WS-STA-ID (WS-STA-IX)
037500             MOVE STA6-STATION-NAME TO WS-STA-NAME (WS-STA-IX)
037600             MOVE STA6-LATITUDE     TO WS-STA-LAT (WS-STA-IX)
037700             MOVE STA6-LONGITUDE    TO WS-STA-LON (WS-STA-IX)
037800             MOVE STA6-ELEVATION    TO WS-STA-ELV (WS-STA-IX)
037900     END-READ
038000     .
038100 1010-EXIT.
038200     EXIT.
038300
038400*    L'instantane porte un enregistrement par station, meme ordre
038500*    STATION-ID que le fichier maitre - alignement par indice
038600 1050-LOAD-SNAPSHOT-TABLE.
038700     MOVE 'N' TO STA-FIN-ENREG
038800     SET WS-STA-IX TO 1
038900     PERFORM 1051-READ-ONE-SNAPSHOT THRU 1051-EXIT
039000         UNTIL STA-FF
039100         OR WS-STA-IX > WS-STA-COUNT
039200     .
039300 1050-EXIT.
039400     EXIT.
039500
039600 1051-READ-ONE-SNAPSHOT.
039700     READ SNAPSHOT
039800         AT END
039900             SET STA-FF TO TRUE
040000         NOT AT END
040100             MOVE OBS6-TEMP-OUT   TO WS-SNAP-VALUE (WS-STA-IX 1)
040200             MOVE OBS6-OUT-HUM    TO WS-SNAP-VALUE (WS-STA-IX 2)
040300             MOVE OBS6-WIND-SPEED TO WS-SNAP-VALUE (WS-STA-IX 3)
040400             MOVE OBS6-BAR        TO WS-SNAP-VALUE (WS-STA-IX 4)
040500             MOVE OBS6-TEMP-MISSING
040600                               TO WS-SNAP-MISSING (WS-STA-IX 1)
040700             MOVE OBS6-HUM-MISSING
040800                               TO WS-SNAP-MISSING (WS-STA-IX 2)
040900             MOVE OBS6-WIND-MISSING
041000                               TO WS-SNAP-MISSING (WS-STA-IX 3)
041100             MOVE OBS6-BAR-MISSING
041200                               TO WS-SNAP-MISSING (WS-STA-IX 4)
041300             SET WS-STA-IX UP BY 1
041400     END-READ
041500     .
041600 1051-EXIT.
041700     EXIT.
041800
041900*===============================================================*
042000*    DETECTION D'UNE VARIABLE - toutes les stations en cible
042100*===============================================================*
042200 1200-DETECT-VARIABLE.
042300     MOVE ZERO TO WS-VAR-ANOM-COUNT
042400     MOVE ZERO TO WS-STA-BLOCK-COUNT
042500     PERFORM 1210-DETECT-ONE-STATION THRU 1210-EXIT
042600         VARYING WS-STA-IX FROM 1 BY 1
042700         UNTIL WS-STA-IX > WS-STA-COUNT
042800
042900     IF WS-VAR-ANOM-COUNT > 0
043000         PERFORM 1290-FLUSH-VARIABLE-BLOCK THRU 1290-EXIT
043100     END-IF
043200     .
043300 1200-EXIT.
043400     EXIT.
043500
043600 1210-DETECT-ONE-STATION.
043700     IF WS-SNAP-IS-MISSING (WS-STA-IX WS-VAR-IDX)
043800         GO TO 1210-EXIT
043900     END-IF
044000     MOVE WS-SNAP-VALUE (WS-STA-IX WS-VAR-IDX) TO WS-TARGET-VALUE
044100
044200     PERFORM 1300-FIND-NEIGHBORS THRU 1300-EXIT
044300
044400     IF WS-NBR-DIST-COUNT < WS-PARM-MIN-NEIGHBORS
044500         GO TO 1210-EXIT
044600     END-IF
044700     IF WS-ADJ-COUNT < 2
044800         GO TO 1210-EXIT
044900     END-IF
045000
045100     MOVE WS-ADJ-COUNT TO WS-SORT-N
045200     PERFORM 8050-COPY-TO-SORT THRU 8050-EXIT
045300         VARYING WS-SORT-IDX1 FROM 1 BY 1
045400         UNTIL WS-SORT-IDX1 > WS-SORT-N
045500     PERFORM 8100-SORT-VALUES THRU 8100-EXIT
045600     PERFORM 8200-COMPUTE-MEDIAN THRU 8200-EXIT
045700     MOVE WS-MEDIAN TO WS-MEDIAN
045800
045900     PERFORM 8500-COMPUTE-MAD THRU 8500-EXIT
046000     IF WS-MAD-VALUE NOT = ZERO
046100         MOVE WS-MAD-VALUE TO WS-SPREAD
046200     ELSE
046300         PERFORM 8400-COMPUTE-STDDEV THRU 8400-EXIT
046400         IF WS-STDDEV-VALUE = ZERO
046500             GO TO 1210-EXIT
046600         END-IF
046700         MOVE WS-STDDEV-VALUE TO WS-SPREAD
046800     END-IF
046900
047000     COMPUTE WS-SCALED-SPREAD = 1.4826 * WS-SPREAD
047100     COMPUTE WS-DIFF = WS-TARGET-VALUE - WS-MEDIAN
047200     PERFORM 8600-ABSOLUTE-VALUE THRU 8600-EXIT
047300     COMPUTE WS-DEVIATION = WS-ABS-DIFF / WS-SCALED-SPREAD
047400
047500     IF WS-DEVIATION > WS-PARM-THRESHOLD
047600         ADD 1 TO WS-VAR-ANOM-COUNT
047700         ADD 1 TO WS-TOTAL-ANOM
047800         PERFORM 1360-WRITE-ALERT THRU 1360-EXIT
047900         PERFORM 1380-BUFFER-STATION-LINE THRU 1380-EXIT
048000     END-IF
048100     .
048200 1210-EXIT.
048300     EXIT.
048400
048500*===============================================================*
048600*    RECHERCHE DES VOISINS DANS LE RAYON, AJUSTEMENT D'ALTITUDE
048700*===============================================================*
048800 1300-FIND-NEIGHBORS.
048900     MOVE ZERO TO WS-NBR-DIST-COUNT
049000     MOVE ZERO TO WS-ADJ-COUNT
049100     PERFORM 1310-CHECK-ONE-NEIGHBOR THRU 1310-EXIT
049200         VARYING WS-NBR-IDX FROM 1 BY 1
049300         UNTIL WS-NBR-IDX > WS-STA-COUNT
049400     .
049500 1300-EXIT.
049600     EXIT.
049700
049800 1310-CHECK-ONE-NEIGHBOR.
049900     IF WS-NBR-IDX = WS-STA-IX
050000         GO TO 1310-EXIT
050100     END-IF
050200
050300     PERFORM 8300-HAVERSINE-KM THRU 8300-EXIT
050400
050500     IF WS-DISTANCE-KM > WS-PARM-MAX-DISTANCE
050600         GO TO 1310-EXIT
050700     END-IF
050800     ADD 1 TO WS-NBR-DIST-COUNT
050900
051000     IF WS-SNAP-IS-MISSING (WS-NBR-IDX WS-VAR-IDX)
051100         GO TO 1310-EXIT
051200     END-IF
051300     MOVE WS-SNAP-VALUE (WS-NBR-IDX WS-VAR-IDX)
051400         TO WS-NBR-RAW-VALUE
051500
051600     PERFORM 1400-ADJUST-NEIGHBOR THRU 1400-EXIT
051700
051800     ADD 1 TO WS-ADJ-COUNT
051900     MOVE WS-ADJ-VALUE TO WS-NBR-ADJ-TABLE (WS-ADJ-COUNT)
052000     .
052100 1310-EXIT.
052200     EXIT.
052300
052350*    1994-05-21 MFX ajout correction altitude               PO630121
052400*===============================================================*
052500*    CORRECTION D'ALTITUDE (TEMP-OUT et BAR seulement)
052600*===============================================================*
052700 1400-ADJUST-NEIGHBOR.
052800     COMPUTE WS-ELEV-DIFF =
052900         WS-STA-ELV (WS-NBR-IDX) - WS-STA-ELV (WS-STA-IX)
053000     EVALUATE WS-VAR-IDX
053100         WHEN 1
053200             COMPUTE WS-ADJ-VALUE =
053300                 WS-NBR-RAW-VALUE + ((WS-ELEV-DIFF / 100) * 0.65)
053400         WHEN 4
053500             COMPUTE WS-ADJ-VALUE =
053600                 WS-NBR-RAW-VALUE + ((WS-ELEV-DIFF / 10) * 1.2)
053700         WHEN OTHER
053800             MOVE WS-NBR-RAW-VALUE TO WS-ADJ-VALUE
053900     END-EVALUATE
054000     .
054100 1400-EXIT.
054200     EXIT.
054300
054400*===============================================================*
054500*    ECRITURE DE L'ALERTE (memes seuils que 6-DETECT-KNN)
054600*===============================================================*
054700 1360-WRITE-ALERT.
054800     MOVE WS-STA-ID (WS-STA-IX)  TO ALT6-STATION-ID
054900     MOVE WS-PARM-DETECT-TIME    TO ALT6-OBS-TIME
055000     SET  ALT6-TYPE-SPATIAL      TO TRUE
055100     MOVE WS-VAR-NAME (WS-VAR-IDX) TO ALT6-VARIABLE
055200     MOVE WS-TARGET-VALUE        TO ALT6-VALUE
055300     PERFORM 1400-GRADE-SEVERITY THRU 1400-GS-EXIT
055400     MOVE WS-DEVIATION           TO ALT6-DEVIATION
055500     MOVE WS-ADJ-COUNT           TO ALT6-NEIGHBOR-COUNT
055600     MOVE WS-MEDIAN              TO ALT6-NEIGHBOR-CENTER
055700     WRITE ALT6-ENREG
055800     .
055900 1360-EXIT.
056000     EXIT.
056100
056200 1400-GRADE-SEVERITY.
056300     EVALUATE TRUE
056400         WHEN WS-DEVIATION > 5
056500             SET ALT6-SEV-CRITICAL TO TRUE
056600         WHEN WS-DEVIATION > 4
056700             SET ALT6-SEV-HIGH TO TRUE
056800         WHEN WS-DEVIATION > 3
056900             SET ALT6-SEV-MEDIUM TO TRUE
057000         WHEN OTHER
057100             SET ALT6-SEV-LOW TO TRUE
057200     END-EVALUATE
057300     .
057400 1400-GS-EXIT.
057500     EXIT.
057600
057700*===============================================================*
057800*    OUTILS MATHEMATIQUES / GEODESIQUES MAISON
057900*===============================================================*
058000 8050-COPY-TO-SORT.
058100     MOVE WS-NBR-ADJ-TABLE (WS-SORT-IDX1)
058200                          TO WS-SORT-TABLE (WS-SORT-IDX1)
058300     .
058400 8050-EXIT.
058500     EXIT.
058600
058700 8100-SORT-VALUES.
058800     PERFORM 8110-SORT-OUTER THRU 8110-EXIT
058900         VARYING WS-SORT-IDX1 FROM 1 BY 1
059000         UNTIL WS-SORT-IDX1 >= WS-SORT-N
059100     .
059200 8100-EXIT.
059300     EXIT.
059400
059500 8110-SORT-OUTER.
059600     PERFORM 8120-SORT-INNER THRU 8120-EXIT
059700         VARYING WS-SORT-IDX2 FROM 1 BY 1
059800         UNTIL WS-SORT-IDX2 > (WS-SORT-N - WS-SORT-IDX1)
059900     .
060000 8110-EXIT.
060100     EXIT.
060200
060300 8120-SORT-INNER.
060400     IF WS-SORT-TABLE (WS-SORT-IDX2)
060500             > WS-SORT-TABLE (WS-SORT-IDX2 + 1)
060600         MOVE WS-SORT-TABLE (WS-SORT-IDX2)     TO WS-SQRT-ARG
060700         MOVE WS-SORT-TABLE (WS-SORT-IDX2 + 1)
060800                              TO WS-SORT-TABLE (WS-SORT-IDX2)
060900         MOVE WS-SQRT-ARG TO WS-SORT-TABLE (WS-SORT-IDX2 + 1)
061000     END-IF
061100     .
061200 8120-EXIT.
061300     EXIT.
061400
061500 8200-COMPUTE-MEDIAN.
061600     DIVIDE WS-SORT-N BY 2 GIVING WS-MED-QUOTIENT
061700             REMAINDER WS-MED-REMAINDER
061800     IF WS-MED-REMAINDER = 1
061900         COMPUTE WS-MEDIAN = WS-SORT-TABLE (WS-MED-QUOTIENT + 1)
062000     ELSE
062100         COMPUTE WS-MEDIAN =
062200             (WS-SORT-TABLE (WS-MED-QUOTIENT)
062300              + WS-SORT-TABLE (WS-MED-QUOTIENT + 1)) / 2
062400     END-IF
062500     .
062600 8200-EXIT.
062700     EXIT.
062800
062900 8400-COMPUTE-STDDEV.
063000     MOVE ZERO TO WS-SUM
063100     PERFORM 8410-ADD-TO-SUM THRU 8410-EXIT
063200         VARYING WS-SORT-IDX1 FROM 1 BY 1
063300         UNTIL WS-SORT-IDX1 > WS-ADJ-COUNT
063400     COMPUTE WS-MEAN = WS-SUM / WS-ADJ-COUNT
063500     MOVE ZERO TO WS-SUM-SQ-DIFF
063600     PERFORM 8420-ADD-SQ-DIFF THRU 8420-EXIT
063700         VARYING WS-SORT-IDX1 FROM 1 BY 1
063800         UNTIL WS-SORT-IDX1 > WS-ADJ-COUNT
063900     COMPUTE WS-SQRT-ARG = WS-SUM-SQ-DIFF / WS-ADJ-COUNT
064000     PERFORM 8700-COMPUTE-SQRT THRU 8700-EXIT
064100     MOVE WS-SQRT-RESULT TO WS-STDDEV-VALUE
064200     .
064300 8400-EXIT.
064400     EXIT.
064500
064600 8410-ADD-TO-SUM.
064700     ADD WS-NBR-ADJ-TABLE (WS-SORT-IDX1) TO WS-SUM
064800     .
064900 8410-EXIT.
065000     EXIT.
065100
065200 8420-ADD-SQ-DIFF.
065300     COMPUTE WS-DIFF =
065400         WS-NBR-ADJ-TABLE (WS-SORT-IDX1) - WS-MEAN
065500     COMPUTE WS-SUM-SQ-DIFF = WS-SUM-SQ-DIFF + (WS-DIFF * WS-DIFF)
065600     .
065700 8420-EXIT.
065800     EXIT.
065900
066000 8500-COMPUTE-MAD.
066100     PERFORM 8510-BUILD-ABS-DEV THRU 8510-EXIT
066200         VARYING WS-SORT-IDX1 FROM 1 BY 1
066300         UNTIL WS-SORT-IDX1 > WS-ADJ-COUNT
066400     PERFORM 8520-COPY-ABS-TO-SORT THRU 8520-EXIT
066500         VARYING WS-SORT-IDX1 FROM 1 BY 1
066600         UNTIL WS-SORT-IDX1 > WS-ADJ-COUNT
066700     PERFORM 8100-SORT-VALUES THRU 8100-EXIT
066800     PERFORM 8200-COMPUTE-MAD-MEDIAN THRU 8200-MM-EXIT
066900     .
067000 8500-EXIT.
067100     EXIT.
067200
067300 8200-COMPUTE-MAD-MEDIAN.
067400     DIVIDE WS-SORT-N BY 2 GIVING WS-MED-QUOTIENT
067500             REMAINDER WS-MED-REMAINDER
067600     IF WS-MED-REMAINDER = 1
067700         COMPUTE WS-MAD-VALUE =
067800             WS-SORT-TABLE (WS-MED-QUOTIENT + 1)
067900     ELSE
068000         COMPUTE WS-MAD-VALUE =
068100             (WS-SORT-TABLE (WS-MED-QUOTIENT)
068200              + WS-SORT-TABLE (WS-MED-QUOTIENT + 1)) / 2
068300     END-IF
068400     .
068500 8200-MM-EXIT.
068600     EXIT.
068700
068800 8510-BUILD-ABS-DEV.
068900     COMPUTE WS-DIFF =
069000         WS-NBR-ADJ-TABLE (WS-SORT-IDX1) - WS-MEDIAN
069100     PERFORM 8600-ABSOLUTE-VALUE THRU 8600-EXIT
069200     MOVE WS-ABS-DIFF TO WS-ABS-VALUE (WS-SORT-IDX1)
069300     .
069400 8510-EXIT.
069500     EXIT.
069600
069700 8520-COPY-ABS-TO-SORT.
069800     MOVE WS-ABS-VALUE (WS-SORT-IDX1)
069900         TO WS-SORT-TABLE (WS-SORT-IDX1)
070000     .
070100 8520-EXIT.
070200     EXIT.
070300
070400 8600-ABSOLUTE-VALUE.
070500     IF WS-DIFF < ZERO
070600         COMPUTE WS-ABS-DIFF = ZERO - WS-DIFF
070700     ELSE
070800         MOVE WS-DIFF TO WS-ABS-DIFF
070900     END-IF
071000     .
071100 8600-EXIT.
071200     EXIT.
071300
071400*    Racine carree par Newton - 20 iterations
071500 8700-COMPUTE-SQRT.
071600     IF WS-SQRT-ARG <= ZERO
071700         MOVE ZERO TO WS-SQRT-RESULT
071800         GO TO 8700-EXIT
071900     END-IF
072000     COMPUTE WS-SQRT-GUESS = WS-SQRT-ARG / 2
072100     PERFORM 8710-NEWTON-ITERATE 20 TIMES
072200     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
072300     .
072400 8700-EXIT.
072500     EXIT.
072600
072700 8710-NEWTON-ITERATE.
072800     COMPUTE WS-SQRT-GUESS =
072900         (WS-SQRT-GUESS + (WS-SQRT-ARG / WS-SQRT-GUESS)) / 2
073000     .
073100
073200*===============================================================*
073300*    DISTANCE DE HAVERSINE (rayon terrestre 6371 km)
073400*===============================================================*
073500 8300-HAVERSINE-KM.
073600     COMPUTE WS-HAV-LAT1-RAD =
073700         WS-STA-LAT (WS-STA-IX) * WS-PI-OVER-180
073800     COMPUTE WS-HAV-LAT2-RAD =
073900         WS-STA-LAT (WS-NBR-IDX) * WS-PI-OVER-180
074000     COMPUTE WS-HAV-DLAT-RAD =
074100         (WS-STA-LAT (WS-NBR-IDX) - WS-STA-LAT (WS-STA-IX))
074200         * WS-PI-OVER-180 / 2
074300     COMPUTE WS-HAV-DLON-RAD =
074400         (WS-STA-LON (WS-NBR-IDX) - WS-STA-LON (WS-STA-IX))
074500         * WS-PI-OVER-180 / 2
074600
074700     MOVE WS-HAV-DLAT-RAD TO WS-TRIG-X
074800     PERFORM 8710-COMPUTE-SIN THRU 8710-EXIT
074900     COMPUTE WS-HAV-A = WS-SIN-RESULT * WS-SIN-RESULT
075000
075100     MOVE WS-HAV-LAT1-RAD TO WS-TRIG-X
075200     PERFORM 8720-COMPUTE-COS THRU 8720-EXIT
075300     MOVE WS-COS-RESULT TO WS-DIFF
075400     MOVE WS-HAV-LAT2-RAD TO WS-TRIG-X
075500     PERFORM 8720-COMPUTE-COS THRU 8720-EXIT
075600
075700     MOVE WS-HAV-DLON-RAD TO WS-TRIG-X
075800     PERFORM 8710-COMPUTE-SIN THRU 8710-EXIT
075900     COMPUTE WS-HAV-A =
076000         WS-HAV-A
076100         + (WS-DIFF * WS-COS-RESULT * WS-SIN-RESULT
076200         * WS-SIN-RESULT)
076300
076400     MOVE WS-HAV-A TO WS-ASIN-X
076500     PERFORM 8730-COMPUTE-SQRT-SMALL THRU 8730-EXIT
076600     MOVE WS-SQRT-RESULT TO WS-ASIN-X
076700     PERFORM 8740-COMPUTE-ASIN THRU 8740-EXIT
076800
076900     COMPUTE WS-DISTANCE-KM = 2 * 6371 * WS-ASIN-GUESS
077000     .
077100 8300-EXIT.
077200     EXIT.
077300
077400*    Sinus par serie de Taylor (9 termes)
077500 8710-COMPUTE-SIN.
077600     COMPUTE WS-TRIG-XSQ = WS-TRIG-X * WS-TRIG-X
077700     MOVE WS-TRIG-X TO WS-TRIG-TERM
077800     MOVE WS-TRIG-X TO WS-TRIG-RESULT
077900     PERFORM 8711-SIN-TERM THRU 8711-EXIT
078000         VARYING WS-TRIG-K FROM 1 BY 1
078100         UNTIL WS-TRIG-K > 8
078200     MOVE WS-TRIG-RESULT TO WS-SIN-RESULT
078300     .
078400 8710-EXIT.
078500     EXIT.
078600
078700 8711-SIN-TERM.
078800     COMPUTE WS-TRIG-DENOM =
078900         (2 * WS-TRIG-K) * ((2 * WS-TRIG-K) + 1)
079000     COMPUTE WS-TRIG-TERM =
079100         ZERO - (WS-TRIG-TERM * WS-TRIG-XSQ) / WS-TRIG-DENOM
079200     ADD WS-TRIG-TERM TO WS-TRIG-RESULT
079300     .
079400 8711-EXIT.
079500     EXIT.
079600
079700*    Cosinus par serie de Taylor (9 termes)
079800 8720-COMPUTE-COS.
079900     COMPUTE WS-TRIG-XSQ = WS-TRIG-X * WS-TRIG-X
080000     MOVE 1 TO WS-TRIG-TERM
080100     MOVE 1 TO WS-TRIG-RESULT
080200     PERFORM 8721-COS-TERM THRU 8721-EXIT
080300         VARYING WS-TRIG-K FROM 1 BY 1
080400         UNTIL WS-TRIG-K > 8
080500     MOVE WS-TRIG-RESULT TO WS-COS-RESULT
080600     .
080700 8720-EXIT.
080800     EXIT.
080900
081000 8721-COS-TERM.
081100     COMPUTE WS-TRIG-DENOM =
081200         ((2 * WS-TRIG-K) - 1) * (2 * WS-TRIG-K)
081300     COMPUTE WS-TRIG-TERM =
081400         ZERO - (WS-TRIG-TERM * WS-TRIG-XSQ) / WS-TRIG-DENOM
081500     ADD WS-TRIG-TERM TO WS-TRIG-RESULT
081600     .
081700 8721-EXIT.
081800     EXIT.
081900
082000*    Racine carree (variante petite plage, memes iterations)
082100 8730-COMPUTE-SQRT-SMALL.
082200     IF WS-ASIN-X <= ZERO
082300         MOVE ZERO TO WS-SQRT-RESULT
082400         GO TO 8730-EXIT
082500     END-IF
082600     COMPUTE WS-SQRT-GUESS = WS-ASIN-X / 2
082700     MOVE WS-ASIN-X TO WS-SQRT-ARG
082800     PERFORM 8710-NEWTON-ITERATE 20 TIMES
082900     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
083000     .
083100 8730-EXIT.
083200     EXIT.
083300
083400*    Arc-sinus par methode de Newton sur SIN(x) = WS-ASIN-X,
083500*    derivee COS(x) - maison, sans FUNCTION intrinseque
083600 8740-COMPUTE-ASIN.
083700     MOVE WS-ASIN-X TO WS-ASIN-GUESS
083800     PERFORM 8741-ASIN-ITERATE THRU 8741-EXIT
083900         VARYING WS-ASIN-ITER FROM 1 BY 1
084000         UNTIL WS-ASIN-ITER > 6
084100     .
084200 8740-EXIT.
084300     EXIT.
084400
084500 8741-ASIN-ITERATE.
084600     MOVE WS-ASIN-GUESS TO WS-TRIG-X
084700     PERFORM 8710-COMPUTE-SIN THRU 8710-EXIT
084800     MOVE WS-ASIN-GUESS TO WS-TRIG-X
084900     PERFORM 8720-COMPUTE-COS THRU 8720-EXIT
085000     IF WS-COS-RESULT NOT = ZERO
085100         COMPUTE WS-ASIN-GUESS =
085200             WS-ASIN-GUESS
085300             - ((WS-SIN-RESULT - WS-ASIN-X) / WS-COS-RESULT)
085400     END-IF
085500     .
085600 8741-EXIT.
085700     EXIT.
085800
085900*===============================================================*
086000*    ELABORATION DU DETAIL BUFFERISE (une ligne par station)
086100*===============================================================*
086200 1380-BUFFER-STATION-LINE.
086300     ADD 1 TO WS-STA-BLOCK-COUNT
086400     MOVE SPACES TO ARTICLE-STA-LINE
086500     MOVE WS-STA-ID (WS-STA-IX)   TO A-STA-ID
086600     MOVE WS-STA-NAME (WS-STA-IX) TO A-STA-NAME
086700     MOVE WS-TARGET-VALUE         TO A-STA-VALUE
086800     MOVE WS-MEDIAN                TO A-STA-MEDIAN
086900     MOVE WS-DEVIATION             TO A-STA-DEV
087000     MOVE WS-ADJ-COUNT             TO A-STA-NBRCOUNT
087100     MOVE ARTICLE-STA-LINE
087200         TO WS-STA-BLOCK-LINE (WS-STA-BLOCK-COUNT)
087300     .
087400 1380-EXIT.
087500     EXIT.
087600
087700 1290-FLUSH-VARIABLE-BLOCK.
087800     MOVE SPACES TO ARTICLE-VAR-HEADER
087900     MOVE WS-VAR-NAME (WS-VAR-IDX) TO A-VAR-NAME
088000     MOVE WS-VAR-UNIT (WS-VAR-IDX) TO A-VAR-UNIT
088100     MOVE WS-VAR-ANOM-COUNT        TO A-VAR-COUNT
088200     WRITE WORK-DETAIL-LINE FROM ARTICLE-VAR-HEADER
088300
088400     PERFORM 1291-FLUSH-ONE-LINE THRU 1291-EXIT
088500         VARYING WS-BLK-IDX FROM 1 BY 1
088600         UNTIL WS-BLK-IDX > WS-STA-BLOCK-COUNT
088700     .
088800 1290-EXIT.
088900     EXIT.
089000
089100 1291-FLUSH-ONE-LINE.
089200     WRITE WORK-DETAIL-LINE FROM WS-STA-BLOCK-LINE (WS-BLK-IDX)
089300     .
089400 1291-EXIT.
089500     EXIT.
089600
089700*===============================================================*
089800*    RAPPORT FINAL
089900*===============================================================*
090000 3000-WRITE-FINAL-REPORT.
090100     OPEN OUTPUT REPORT-OUT
090200     WRITE REPORT-LINE FROM ARTICLE-SEPARATEUR-EGAL
090300     WRITE REPORT-LINE FROM ARTICLE-TITRE
090400     MOVE SPACES TO ARTICLE-ENTETE-1
090500     MOVE WS-PARM-DETECT-TIME TO A-ENT-TIME
090600     WRITE REPORT-LINE FROM ARTICLE-ENTETE-1
090700     MOVE SPACES TO ARTICLE-ENTETE-2
090800     MOVE WS-STA-COUNT TO A-ENT-STACOUNT
090900     WRITE REPORT-LINE FROM ARTICLE-ENTETE-2
091000     MOVE SPACES TO ARTICLE-ENTETE-3
091100     MOVE WS-PARM-MAX-DISTANCE TO A-ENT-MAXDIST
091200     WRITE REPORT-LINE FROM ARTICLE-ENTETE-3
091300     MOVE SPACES TO ARTICLE-ENTETE-4
091400     MOVE WS-PARM-THRESHOLD TO A-ENT-THRESH
091500     WRITE REPORT-LINE FROM ARTICLE-ENTETE-4
091600     WRITE REPORT-LINE FROM ARTICLE-SEPARATEUR-EGAL
091700
091800     MOVE SPACES TO ARTICLE-TOTAL-ANOM
091900     MOVE WS-TOTAL-ANOM TO A-TOT-ANOM
092000     WRITE REPORT-LINE FROM ARTICLE-TOTAL-ANOM
092100     WRITE REPORT-LINE FROM ARTICLE-SEPARATEUR-EGAL
092200
092300     CLOSE WORK-DETAIL
092400     OPEN INPUT WORK-DETAIL
092500     PERFORM 3900-COPY-WORK-DETAIL THRU 3900-EXIT
092600     CLOSE WORK-DETAIL
092700     .
092800 3000-EXIT.
092900     EXIT.
093000
093100 3900-COPY-WORK-DETAIL.
093200     PERFORM 3901-COPY-ONE-LINE THRU 3901-EXIT
093300         UNTIL WRK-FF
093400     .
093500 3900-EXIT.
093600     EXIT.
093700
093800 3901-COPY-ONE-LINE.
093900     READ WORK-DETAIL INTO WORK-DETAIL-LINE
094000         AT END
094100             SET WRK-FF TO TRUE
094200         NOT AT END
094300             WRITE REPORT-LINE FROM WORK-DETAIL-LINE
094400     END-READ
094500     .
094600 3901-EXIT.
094700     EXIT.
094800
094900*===============================================================*
095000 9999-FIN-PGM.
095100     STOP RUN.
095200 9999-EXIT.
095300     EXIT.
