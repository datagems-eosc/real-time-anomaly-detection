000100******************************************************************
000200* Author:        Kevin Ropital
000300* Installation:  DGFIP - Centre de Traitement PO630
000400* Date-Written:  02/04/1994
000500* Date-Compiled:
000600* Security:      Non Classifie
000700* Purpose: PROJET COBOL - Phase 6, poste 1
000800*          Detection statistique des relarges anormaux d'une
000900*          station meteo sur une fenetre temporelle glissante.
001000* Tectonics: cobc
001100******************************************************************
001200*----------------------------------------------------------------*
001300* Historique des modifications
001400*----------------------------------------------------------------*
001500* 1994-04-02 KR   0001   Creation - portage du moteur de controle
001600*                        de coherence "6-ROLES" vers la detection
001700*                        d'anomalies meteo (dossier PO630-118).   PO630118
001800* 1994-04-09 KR   0001   Ajout des 6 regles statistiques (sigma,
001900*                        IQR, MAD, z-score modifie, percentile,
002000*                        variation brutale).
002100* 1994-04-16 KR   0002   Ajout de la derivation FIN - DUREE quand
002200*                        la carte parametre ne fournit pas DEBUT.
002300* 1994-04-23 KR   0002   Correction bornes IQR (etaient inversees
002400*                        quand Q1 = Q3).
002500* 1994-05-03 MFX  0003   Ajout du fichier de travail WORK-DETAIL
002600*                        pour imprimer les totaux avant le detail
002700*                        (dossier PO630-121).                     PO630121
002800* 1994-05-14 MFX  0003   Ajout du masque de variation brutale
002900*                        (OR logique sur TEMP-OUT et BAR).
003000* 1994-06-02 KR   0004   Arrondi demi-superieur des ecarts avant
003100*                        ecriture sur ALERTWIN (dossier PO630-
003200*                        129).                                    PO630129
003300* 1998-11-30 MFX  0005   Revue an 2000 - les zones date sont deja
003400*                        sur 4 positions d'annee, rien a corriger.
003500* 2003-02-18 KR   0006   Le seuil de variation brutale de la
003600*                        pression est passe de 8.00 a 10.00 hPa
003700*                        a la demande du bureau d'etudes.
003710* 2004-02-19 KR   0007   Controle qualite : 8500-COMPUTE-MAD
003720*                        rappelait 8200-COMPUTE-MEDIAN sur les
003730*                        ecarts absolus et ecrasait WS-MED-RESULT,
003740*                        faussant les regles MAD et z-score
003750*                        modifie. Mediane des ecarts calculee
003760*                        desormais a part (8525), dossier        PO630133
003770*                        PO630-133.
003780* 2004-06-07 KR   0008   Correction indice de decoupage de
003790*                        WS-END-TIME-PARTS en 0250-DERIVE-WINDOW-
003791*                        START : les minutes de fin etaient prises
003792*                        a (16:2) au lieu de (15:2), incluant le
003793*                        ":" des secondes, ce qui decalait l'heure
003794*                        de debut de fenetre recalculee (dossier
003795*                        PO630-134).                              PO630134
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID. 6-DETECT-WINDOW.
004100 AUTHOR. KEVIN ROPITAL.
004200 INSTALLATION. DGFIP-CTPO630.
004300 DATE-WRITTEN. 02/04/1994.
004400 DATE-COMPILED.
004500 SECURITY. NON CLASSIFIE.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS NUMERIC-SIGN IS "+" THRU "-".
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600*    Carte parametre du run (fenetre, methode)
005700     SELECT PARMWIN ASSIGN TO "PARMWIN"
005800             ORGANIZATION LINE SEQUENTIAL.
005900
006000*    Fichier maitre des stations
006100     SELECT STATIONS ASSIGN TO "STATIONS"
006200             ORGANIZATION LINE SEQUENTIAL.
006300
006400*    Fichier des releves, tri STATION-ID majeur / OBS-TIME mineur
006500     SELECT OBSERVATIONS ASSIGN TO "OBSERVATIONS"
006600             ORGANIZATION LINE SEQUENTIAL.
006700
006800*    Fichier des alertes fenetre
006900     SELECT ALERTWIN ASSIGN TO "ALERTWIN"
007000             ORGANIZATION LINE SEQUENTIAL.
007100
007200*    Rapport imprime
007300     SELECT REPORT-OUT ASSIGN TO "REPORT"
007400             ORGANIZATION LINE SEQUENTIAL.
007500
007600*    Fichier de travail - detail des stations anormales, ecrit
007700*    au fil de la detection puis recopie derriere les totaux
007800     SELECT WORK-DETAIL ASSIGN TO "WORKDET"
007900             ORGANIZATION LINE SEQUENTIAL.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300
008400 FD  PARMWIN.
008500 01  PARM-RECORD.
008600     05  WS-PARM-END-TIME          PIC X(19).
008700     05  WS-PARM-START-TIME        PIC X(19).
008800     05  WS-PARM-WINDOW-HOURS      PIC 9(04).
008900     05  WS-PARM-METHOD            PIC X(01).
009000         88  PARM-METHOD-3SIGMA        VALUE '1'.
009100         88  PARM-METHOD-IQR           VALUE '2'.
009200         88  PARM-METHOD-MAD           VALUE '3'.
009300         88  PARM-METHOD-MODZ          VALUE '4'.
009400         88  PARM-METHOD-PERCENTILE    VALUE '5'.
009500     05  FILLER                    PIC X(37).
009600
009700 FD  STATIONS.
009800     COPY "Phase-6-0-station.cpy".
009900
010000 FD  OBSERVATIONS.
010100     COPY "Phase-6-0-observation.cpy".
010200
010300 FD  ALERTWIN.
010400     COPY "Phase-6-0-alert.cpy".
010500
010600 FD  REPORT-OUT.
010700 01  REPORT-LINE                  PIC X(100).
010800
010900 FD  WORK-DETAIL.
011000 01  WORK-DETAIL-LINE              PIC X(100).
011100
011200******************************************************************
011300 WORKING-STORAGE SECTION.
011400
011500*----------------------------------------------------------------*
011550* Compteurs isoles hors groupe, dans le style historique du
011560* poste (cf. CPT/FIN-ENREG des programmes phase 2/5)
011570*----------------------------------------------------------------*
011580 77  WS-STA-COUNT                  PIC S9(04) COMP VALUE ZERO.
011590 77  WS-TOTAL-STATIONS             PIC S9(06) COMP VALUE ZERO.
011600*----------------------------------------------------------------*
011610* Compteurs et indices de travail du poste - prefixe WS- comme
011650* le reste de la working-storage de ce programme
011700*----------------------------------------------------------------*
011800 01  WS-COMPTEURS.
012000     05  WS-STA-IDX                PIC S9(04) COMP VALUE ZERO.
012100     05  WS-VAR-IDX                PIC S9(04) COMP VALUE ZERO.
012200     05  WS-VAL-IDX                PIC S9(04) COMP VALUE ZERO.
012300     05  WS-SORT-IDX1              PIC S9(04) COMP VALUE ZERO.
012400     05  WS-SORT-IDX2              PIC S9(04) COMP VALUE ZERO.
012500     05  WS-BLK-IDX                PIC S9(04) COMP VALUE ZERO.
012600     05  WS-ITER-IDX               PIC S9(04) COMP VALUE ZERO.
012800     05  WS-TOTAL-ANOMALOUS        PIC S9(06) COMP VALUE ZERO.
012900     05  WS-TOTAL-NORMAL           PIC S9(06) COMP VALUE ZERO.
013000     05  WS-STA-REC-COUNT          PIC S9(06) COMP VALUE ZERO.
013100     05  WS-STA-ANOM-COUNT         PIC S9(04) COMP VALUE ZERO.
013200     05  WS-VAR-ANOM-COUNT         PIC S9(04) COMP VALUE ZERO.
013300     05  WS-TOTAL-VAR-ANOM-COUNT OCCURS 4 TIMES
013400                                   PIC S9(06) COMP.
013500     05  WS-TEMP-N                 PIC S9(04) COMP VALUE ZERO.
013600     05  WS-HUM-N                  PIC S9(04) COMP VALUE ZERO.
013700     05  WS-WIND-N                 PIC S9(04) COMP VALUE ZERO.
013800     05  WS-BAR-N                  PIC S9(04) COMP VALUE ZERO.
013900     05  WS-RULE-N                 PIC S9(04) COMP VALUE ZERO.
014000     05  WS-SORT-N                 PIC S9(04) COMP VALUE ZERO.
014100     05  WS-MED-QUOTIENT           PIC S9(04) COMP VALUE ZERO.
014200     05  WS-MED-REMAINDER          PIC S9(04) COMP VALUE ZERO.
014300     05  WS-STA-BLOCK-COUNT        PIC S9(04) COMP VALUE ZERO.
014400     05  FILLER                    PIC X(02) VALUE SPACES.
014500
014600*----------------------------------------------------------------*
014700* Table des stations chargee du fichier maitre
014800*----------------------------------------------------------------*
014900 01  WS-STA-TABLE.
015000     05  WS-STA-ENTRY OCCURS 200 TIMES
015100                      INDEXED BY WS-STA-IX.
015200         10  WS-STA-ID             PIC X(12).
015300         10  WS-STA-NAME           PIC X(20).
015400         10  WS-STA-LAT            PIC S9(3)V9(5).
015500         10  WS-STA-LON            PIC S9(3)V9(5).
015600         10  WS-STA-ELV            PIC S9(5)V9.
015700     05  FILLER                    PIC X(04) VALUE SPACES.
015800
015900*----------------------------------------------------------------*
016000* Fenetres de valeurs par variable, ordre chronologique conserve
016100*----------------------------------------------------------------*
016200 01  WS-TEMP-WINDOW.
016300     05  WS-TEMP-VALUE OCCURS 500 TIMES PIC S9(3)V9(2).
016400     05  WS-TEMP-TIME  OCCURS 500 TIMES PIC X(19).
016500     05  FILLER                    PIC X(04) VALUE SPACES.
016600 01  WS-HUM-WINDOW.
016700     05  WS-HUM-VALUE  OCCURS 500 TIMES PIC S9(3)V9(2).
016800     05  WS-HUM-TIME   OCCURS 500 TIMES PIC X(19).
016900     05  FILLER                    PIC X(04) VALUE SPACES.
017000 01  WS-WIND-WINDOW.
017100     05  WS-WIND-VALUE OCCURS 500 TIMES PIC S9(3)V9(2).
017200     05  WS-WIND-TIME  OCCURS 500 TIMES PIC X(19).
017300     05  FILLER                    PIC X(04) VALUE SPACES.
017400 01  WS-BAR-WINDOW.
017500     05  WS-BAR-VALUE  OCCURS 500 TIMES PIC S9(4)V9(2).
017600     05  WS-BAR-TIME   OCCURS 500 TIMES PIC X(19).
017700     05  FILLER                    PIC X(04) VALUE SPACES.
017800
017900*----------------------------------------------------------------*
018000* Table canonique de la variable en cours de detection - toutes
018100* les regles du chapitre 2000 travaillent uniquement ici
018200*----------------------------------------------------------------*
018300 01  WS-RULE-WORK-AREA.
018400     05  WS-RULE-VALUE  OCCURS 500 TIMES PIC S9(5)V9(3).
018500     05  WS-RULE-TIME   OCCURS 500 TIMES PIC X(19).
018600     05  WS-RULE-FLAG   OCCURS 500 TIMES PIC X(01).
018700         88  WS-RULE-IS-FLAGGED        VALUE 'Y'.
018800     05  WS-RULE-DEV    OCCURS 500 TIMES PIC S9(3)V9(3).
018900     05  FILLER                    PIC X(04) VALUE SPACES.
019000*    Table de travail des valeurs triees - reutilisee par IQR,
019100*    MAD, Z-MODIFIE et PERCENTILE ; jamais par 3-SIGMA
019200 01  WS-SORT-WORK-AREA REDEFINES WS-RULE-WORK-AREA.
019300     05  FILLER                    PIC X(500 * 8).
019400     05  WS-SORT-TABLE  OCCURS 500 TIMES PIC S9(5)V9(3).
019500     05  FILLER                    PIC X(500 * (19 + 1 + 6)).
019600
019700 01  WS-ABS-TABLE.
019800     05  WS-ABS-VALUE   OCCURS 500 TIMES PIC S9(5)V9(3).
019900     05  FILLER                    PIC X(04) VALUE SPACES.
020000
020100*----------------------------------------------------------------*
020200* Table de constantes des 4 variables surveillees en fenetre
020300*----------------------------------------------------------------*
020400 01  WS-VAR-CONSTANTS.
020500     05  WS-VAR-ENTRY OCCURS 4 TIMES.
020600         10  WS-VAR-NAME           PIC X(10).
020700         10  WS-VAR-UNIT           PIC X(06).
020800         10  WS-VAR-DOES-SUDDEN    PIC X(01).
020900             88  WS-VAR-HAS-SUDDEN     VALUE 'Y'.
021000         10  WS-VAR-MAXCHANGE      PIC S9(3)V9(2).
021100     05  FILLER                    PIC X(04) VALUE SPACES.
021200 01  WS-VAR-CONSTANTS-VALUES.
021300     05  FILLER PIC X(29) VALUE 'TEMP-OUT  C     Y00500'.
021400     05  FILLER PIC X(29) VALUE 'OUT-HUM   %     N00000'.
021500     05  FILLER PIC X(29) VALUE 'WIND-SPEEDKM/H  N00000'.
021600     05  FILLER PIC X(29) VALUE 'BAR       hPa   Y01000'.
021700
021800*----------------------------------------------------------------*
021900* Statistiques de la regle courante, pour l'edition du rapport
022000*----------------------------------------------------------------*
022100 01  WS-STAT-BLOCK.
022200     05  WS-STAT-METHOD-NAME       PIC X(14).
022300     05  WS-STAT-CENTER            PIC S9(5)V9(3).
022400     05  WS-STAT-SPREAD            PIC S9(5)V9(3).
022500     05  WS-STAT-LOWER             PIC S9(5)V9(3).
022600     05  WS-STAT-UPPER             PIC S9(5)V9(3).
022700     05  WS-STAT-HAS-BOUNDS        PIC X(01) VALUE 'N'.
022800         88  WS-STAT-BOUNDS-SHOWN      VALUE 'Y'.
022900     05  WS-STAT-MEAN              PIC S9(5)V9(3).
023000     05  WS-STAT-STDDEV            PIC S9(5)V9(3).
023200     05  WS-STAT-MAD               PIC S9(5)V9(3).
023300     05  WS-STAT-SCALED-MAD        PIC S9(5)V9(3).
023400     05  FILLER                    PIC X(04) VALUE SPACES.
023500
023600*----------------------------------------------------------------*
023700* Occurrences bufferisees (3 premieres) pour le detail rapport
023800*----------------------------------------------------------------*
023900 01  WS-OCC-BLOCK.
024000     05  WS-OCC-TIME    OCCURS 3 TIMES PIC X(19).
024100     05  WS-OCC-VALUE   OCCURS 3 TIMES PIC S9(5)V9(3).
024200     05  WS-OCC-DEV     OCCURS 3 TIMES PIC S9(3)V9(3).
024300     05  FILLER                    PIC X(04) VALUE SPACES.
024400
024500*----------------------------------------------------------------*
024600* Lignes de detail bufferisees pour la station en cours - le
024700* detail complet n'est ecrit sur WORK-DETAIL qu'une fois la
024800* station reconnue anormale (les totaux se calculent au meme
024900* passage, d'ou ce tampon plutot qu'une ecriture directe)
025000*----------------------------------------------------------------*
025100 01  WS-STA-BLOCK-AREA.
025200     05  WS-STA-BLOCK-LINE OCCURS 60 TIMES PIC X(100).
025300     05  FILLER                    PIC X(04) VALUE SPACES.
025400
025500*----------------------------------------------------------------*
025600* Zones date/heure - conversion Julienne pour DEBUT = FIN - DUREE
025700*----------------------------------------------------------------*
025800 01  WS-DATE-WORK.
025900     05  WS-DT-YEAR                PIC 9(4).
026000     05  WS-DT-MONTH               PIC 9(2).
026100     05  WS-DT-DAY                 PIC 9(2).
026200     05  WS-DT-HOUR                PIC 9(2).
026300     05  WS-DT-MINUTE              PIC 9(2).
026400     05  WS-DT-SECOND              PIC 9(2).
026500     05  WS-DT-JULIAN              PIC S9(9) COMP.
026600     05  WS-DT-TOTAL-HOURS         PIC S9(9) COMP.
026700     05  WS-DT-ADJ-A               PIC S9(9) COMP.
026800     05  WS-DT-ADJ-B               PIC S9(9) COMP.
026900     05  WS-DT-ADJ-C               PIC S9(9) COMP.
027000     05  WS-DT-ADJ-D               PIC S9(9) COMP.
027100     05  WS-DT-ADJ-E               PIC S9(9) COMP.
027200     05  WS-DT-ADJ-M               PIC S9(9) COMP.
027300     05  WS-DT-ADJ-Y               PIC S9(9) COMP.
027400     05  FILLER                    PIC X(04) VALUE SPACES.
027500 01  WS-WINDOW-START               PIC X(19).
027600 01  WS-WINDOW-END                 PIC X(19).
027700*    Vue eclatee de OBS-TIME au format YYYY-MM-DD HH:MM:SS
027800 01  WS-TIME-PARTS REDEFINES WS-WINDOW-START.
027900     05  FILLER                    PIC X(19).
028000 01  WS-END-TIME-PARTS REDEFINES WS-WINDOW-END.
028100     05  WS-END-YEAR-X             PIC X(04).
028200     05  FILLER                    PIC X(01).
028300     05  WS-END-MONTH-X            PIC X(02).
028400     05  FILLER                    PIC X(01).
028500     05  WS-END-DAY-X              PIC X(02).
028600     05  FILLER                    PIC X(01).
028700     05  WS-END-HOUR-X             PIC X(02).
028800     05  FILLER                    PIC X(06).
028900
029000*----------------------------------------------------------------*
029100* Zones de calcul flottant maison - pas de FUNCTION intrinseque
029200*----------------------------------------------------------------*
029300 01  WS-MATH-WORK.
029400     05  WS-SUM                    PIC S9(9)V9(5).
029500     05  WS-SUM-SQ-DIFF            PIC S9(9)V9(5).
029600     05  WS-DIFF                   PIC S9(5)V9(5).
029700     05  WS-ABS-DIFF               PIC S9(5)V9(5).
029800     05  WS-SQRT-ARG               PIC S9(9)V9(5).
029900     05  WS-SQRT-GUESS             PIC S9(9)V9(5).
030000     05  WS-SQRT-RESULT            PIC S9(5)V9(5).
030100     05  WS-PCT-RANK               PIC S9(5)V9(5).
030200     05  WS-PCT-LOW-IDX            PIC S9(04) COMP.
030300     05  WS-PCT-HIGH-IDX           PIC S9(04) COMP.
030400     05  WS-PCT-FRACTION           PIC S9(5)V9(5).
030500     05  WS-PCT-RESULT             PIC S9(5)V9(5).
030600     05  WS-MED-RESULT             PIC S9(5)V9(5).
030700     05  WS-IQR-Q1                 PIC S9(5)V9(5).
030800     05  WS-IQR-Q3                 PIC S9(5)V9(5).
030900     05  WS-IQR-VALUE              PIC S9(5)V9(5).
031000     05  WS-MAD-VALUE              PIC S9(5)V9(5).
031100     05  WS-MAD-MEAN-ALT           PIC S9(5)V9(5).
031200     05  FILLER                    PIC X(04) VALUE SPACES.
031300
031400*----------------------------------------------------------------*
031500* Bascules de fin de fichier - convention EOF-MANAGER de la
031600* chaine ENFIP
031700*----------------------------------------------------------------*
031800 01  EOF-MANAGER.
031900     05  STA-FIN-ENREG             PIC X(01) VALUE SPACE.
032000         88  STA-FF                    VALUE HIGH-VALUE.
032100     05  OBS-FIN-ENREG             PIC X(01) VALUE SPACE.
032200         88  OBS-FF                    VALUE HIGH-VALUE.
032300     05  WRK-FIN-ENREG             PIC X(01) VALUE SPACE.
032400         88  WRK-FF                    VALUE HIGH-VALUE.
032500     05  FILLER                    PIC X(02) VALUE SPACES.
032600
032700*----------------------------------------------------------------*
032800* Articles d'edition du rapport
032900*----------------------------------------------------------------*
033000 01  ARTICLE-SEPARATEUR-EGAL.
033100     05  FILLER                    PIC X(100) VALUE ALL '='.
033200 01  ARTICLE-SEPARATEUR-TIRET.
033300     05  FILLER                    PIC X(100) VALUE ALL '-'.
033400 01  ARTICLE-TITRE.
033500     05  FILLER                    PIC X(100) VALUE
033600         'WEATHER STATION ANOMALY DETECTION - WINDOW MODE'.
033700 01  ARTICLE-FENETRE.
033800     05  FILLER                    PIC X(18) VALUE
033900         'DETECTION WINDOW: '.
034000     05  A-FEN-DEBUT               PIC X(19).
034100     05  FILLER                    PIC X(4) VALUE ' -- '.
034200     05  A-FEN-FIN                 PIC X(19).
034300     05  FILLER                    PIC X(40) VALUE SPACES.
034400 01  ARTICLE-METHODE.
034500     05  FILLER                    PIC X(18) VALUE
034600         'DETECTION METHOD: '.
034700     05  A-MET-NOM                 PIC X(20).
034800     05  FILLER                    PIC X(62) VALUE SPACES.
034900 01  ARTICLE-TOTAUX-1.
035000     05  FILLER                    PIC X(18) VALUE
035100         'TOTAL STATIONS   :'.
035200     05  A-TOT-STATIONS            PIC ZZZ,ZZ9.
035300     05  FILLER                    PIC X(79) VALUE SPACES.
035400 01  ARTICLE-TOTAUX-2.
035500     05  FILLER                    PIC X(18) VALUE
035600         'ANOMALOUS STATIONS:'.
035700     05  A-TOT-ANOM                PIC ZZZ,ZZ9.
035800     05  FILLER                    PIC X(78) VALUE SPACES.
035900 01  ARTICLE-TOTAUX-3.
036000     05  FILLER                    PIC X(18) VALUE
036100         'NORMAL STATIONS  :'.
036200     05  A-TOT-NORM                PIC ZZZ,ZZ9.
036300     05  FILLER                    PIC X(79) VALUE SPACES.
036400 01  ARTICLE-VERDICT.
036500     05  A-VERDICT                 PIC X(96).
036600     05  FILLER                    PIC X(04) VALUE SPACES.
036700 01  ARTICLE-STA-HEADER.
036800     05  A-STA-ID                  PIC X(12).
036900     05  FILLER                    PIC X(2) VALUE SPACES.
037000     05  A-STA-NAME                PIC X(20).
037100     05  FILLER                    PIC X(66) VALUE SPACES.
037200 01  ARTICLE-STA-WINDOW.
037300     05  FILLER                    PIC X(9) VALUE 'WINDOW : '.
037400     05  A-STA-WIN-START           PIC X(19).
037500     05  FILLER                    PIC X(4) VALUE ' ~  '.
037600     05  A-STA-WIN-END             PIC X(19).
037700     05  FILLER                    PIC X(49) VALUE SPACES.
037800 01  ARTICLE-STA-COUNT.
037900     05  FILLER                    PIC X(14) VALUE
038000         'RECORD COUNT: '.
038100     05  A-STA-REC-COUNT           PIC ZZZ,ZZ9.
038200     05  FILLER                    PIC X(79) VALUE SPACES.
038300 01  ARTICLE-VAR-HEADER.
038400     05  FILLER                    PIC X(2) VALUE SPACES.
038500     05  A-VAR-NAME                PIC X(10).
038600     05  FILLER                    PIC X(1) VALUE SPACES.
038700     05  A-VAR-UNIT                PIC X(6).
038800     05  FILLER                    PIC X(3) VALUE SPACES.
038900     05  FILLER                    PIC X(14) VALUE
039000         'ANOMALY COUNT:'.
039100     05  A-VAR-COUNT               PIC ZZZ9.
039200     05  FILLER                    PIC X(3) VALUE SPACES.
039300     05  FILLER                    PIC X(8) VALUE 'METHOD: '.
039400     05  A-VAR-METHOD              PIC X(14).
039500     05  FILLER                    PIC X(38) VALUE SPACES.
039600 01  ARTICLE-VAR-STATS.
039700     05  FILLER                    PIC X(4) VALUE SPACES.
039800     05  FILLER                    PIC X(8) VALUE 'CENTER='.
039900     05  A-VAR-CENTER              PIC -(4)9.999.
040000     05  FILLER                    PIC X(3) VALUE SPACES.
040100     05  FILLER                    PIC X(8) VALUE 'SPREAD='.
040200     05  A-VAR-SPREAD              PIC -(4)9.999.
040300     05  FILLER                    PIC X(70) VALUE SPACES.
040400 01  ARTICLE-VAR-RANGE.
040500     05  FILLER                    PIC X(4) VALUE SPACES.
040600     05  FILLER                    PIC X(14) VALUE
040700         'NORMAL RANGE: '.
040800     05  FILLER                    PIC X(1) VALUE '['.
040900     05  A-VAR-LOWER               PIC -(4)9.99.
041000     05  FILLER                    PIC X(2) VALUE ', '.
041100     05  A-VAR-UPPER               PIC -(4)9.99.
041200     05  FILLER                    PIC X(1) VALUE ']'.
041300     05  FILLER                    PIC X(70) VALUE SPACES.
041400 01  ARTICLE-OCC-LINE.
041500     05  FILLER                    PIC X(6) VALUE SPACES.
041600     05  A-OCC-TIME                PIC X(19).
041700     05  FILLER                    PIC X(2) VALUE ': '.
041800     05  A-OCC-VALUE               PIC -(4)9.99.
041900     05  FILLER                    PIC X(15) VALUE
042000         ' (deviation '.
042100     05  A-OCC-DEV                 PIC Z9.9.
042200     05  FILLER                    PIC X(6) VALUE ' sigma'.
042300     05  FILLER                    PIC X(1) VALUE ')'.
042400     05  FILLER                    PIC X(40) VALUE SPACES.
042500 01  ARTICLE-OCC-OVERFLOW.
042600     05  FILLER                    PIC X(6) VALUE SPACES.
042700     05  FILLER                    PIC X(4) VALUE '... '.
042800     05  A-OCC-MORE                PIC ZZZ9.
042900     05  FILLER                    PIC X(6) VALUE ' MORE'.
043000     05  FILLER                    PIC X(79) VALUE SPACES.
043100
043200******************************************************************
043300 PROCEDURE DIVISION.
043400
043500 0100-MAIN-PROCEDURE.
043600     PERFORM 0200-ACCEPT-PARAMETERS THRU 0200-EXIT.
043700     PERFORM 0300-OPEN-FILES THRU 0300-EXIT.
043800     PERFORM 1000-LOAD-STATION-TABLE THRU 1000-EXIT.
043900     PERFORM 1050-PRIME-OBSERVATIONS THRU 1050-EXIT.
044000     PERFORM 1200-DETECT-STATION THRU 1200-EXIT
044100         VARYING WS-STA-IX FROM 1 BY 1
044200         UNTIL WS-STA-IX > WS-STA-COUNT.
044300     PERFORM 3000-WRITE-FINAL-REPORT THRU 3000-EXIT.
044400     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
044500     PERFORM 9999-FIN-PGM THRU 9999-EXIT.
044600
044700 0100-EXIT.
044800     EXIT.
044900
045000*===============================================================*
045100*    LECTURE DE LA CARTE PARAMETRE ET CALCUL DE LA FENETRE
045200*===============================================================*
045300 0200-ACCEPT-PARAMETERS.
045400     OPEN INPUT PARMWIN
045500     READ PARMWIN
045600         AT END
045700             MOVE SPACES TO WS-PARM-END-TIME
045800     END-READ
045900     CLOSE PARMWIN
046000
046100     MOVE WS-PARM-END-TIME TO WS-WINDOW-END
046200     IF WS-PARM-START-TIME NOT = SPACES
046300         MOVE WS-PARM-START-TIME TO WS-WINDOW-START
046400     ELSE
046500         PERFORM 0250-DERIVE-WINDOW-START THRU 0250-EXIT
046600     END-IF
046700     .
046800 0200-EXIT.
046900     EXIT.
047000
047100 0250-DERIVE-WINDOW-START.
047200     MOVE WS-END-YEAR-X  TO WS-DT-YEAR
047300     MOVE WS-END-MONTH-X TO WS-DT-MONTH
047400     MOVE WS-END-DAY-X   TO WS-DT-DAY
047500     MOVE WS-END-HOUR-X  TO WS-DT-HOUR
047600     PERFORM 8800-DATE-TO-JULIAN THRU 8800-EXIT
047700     COMPUTE WS-DT-TOTAL-HOURS =
047800         (WS-DT-JULIAN * 24) + WS-DT-HOUR - WS-PARM-WINDOW-HOURS
047900     COMPUTE WS-DT-JULIAN = WS-DT-TOTAL-HOURS / 24
048000     COMPUTE WS-DT-HOUR   =
048100         WS-DT-TOTAL-HOURS - (WS-DT-JULIAN * 24)
048200     PERFORM 8900-JULIAN-TO-DATE THRU 8900-EXIT
048300     STRING WS-DT-YEAR    DELIMITED BY SIZE
048400            '-'           DELIMITED BY SIZE
048500            WS-DT-MONTH   DELIMITED BY SIZE
048600            '-'           DELIMITED BY SIZE
048700            WS-DT-DAY     DELIMITED BY SIZE
048800            ' '           DELIMITED BY SIZE
048900            WS-DT-HOUR    DELIMITED BY SIZE
049000            ':'           DELIMITED BY SIZE
049100            WS-END-TIME-PARTS (15:2) DELIMITED BY SIZE
049200            ':'           DELIMITED BY SIZE
049300            '00'          DELIMITED BY SIZE
049400         INTO WS-WINDOW-START
049500     .
049600 0250-EXIT.
049700     EXIT.
049800
049900*===============================================================*
050000*    JOUR JULIEN (algorithme Fliegel-Van Flandern)
050100*===============================================================*
050200 8800-DATE-TO-JULIAN.
050300     COMPUTE WS-DT-ADJ-A = (14 - WS-DT-MONTH) / 12
050400     COMPUTE WS-DT-ADJ-Y = WS-DT-YEAR + 4800 - WS-DT-ADJ-A
050500     COMPUTE WS-DT-ADJ-M = WS-DT-MONTH + (12 * WS-DT-ADJ-A) - 3
050600     COMPUTE WS-DT-JULIAN =
050700         WS-DT-DAY
050800         + ((153 * WS-DT-ADJ-M) + 2) / 5
050900         + (365 * WS-DT-ADJ-Y)
051000         + (WS-DT-ADJ-Y / 4)
051100         - (WS-DT-ADJ-Y / 100)
051200         + (WS-DT-ADJ-Y / 400)
051300         - 32045
051400     .
051500 8800-EXIT.
051600     EXIT.
051700
051800 8900-JULIAN-TO-DATE.
051900     COMPUTE WS-DT-ADJ-A = WS-DT-JULIAN + 32044
052000     COMPUTE WS-DT-ADJ-B = ((4 * WS-DT-ADJ-A) + 3) / 146097
052100     COMPUTE WS-DT-ADJ-C =
052200         WS-DT-ADJ-A - ((146097 * WS-DT-ADJ-B) / 4)
052300     COMPUTE WS-DT-ADJ-D = ((4 * WS-DT-ADJ-C) + 3) / 1461
052400     COMPUTE WS-DT-ADJ-E =
052500         WS-DT-ADJ-C - ((1461 * WS-DT-ADJ-D) / 4)
052600     COMPUTE WS-DT-ADJ-M = ((5 * WS-DT-ADJ-E) + 2) / 153
052700     COMPUTE WS-DT-DAY =
052800         WS-DT-ADJ-E - (((153 * WS-DT-ADJ-M) + 2) / 5) + 1
052900     COMPUTE WS-DT-MONTH =
053000         WS-DT-ADJ-M + 3 - (12 * (WS-DT-ADJ-M / 10))
053100     COMPUTE WS-DT-YEAR =
053200         (100 * WS-DT-ADJ-B) + WS-DT-ADJ-D - 4800
053300         + (WS-DT-ADJ-M / 10)
053400     .
053500 8900-EXIT.
053600     EXIT.
053700
053800*===============================================================*
053900*    OUVERTURE / FERMETURE DES FICHIERS
054000*===============================================================*
054100 0300-OPEN-FILES.
054200     OPEN INPUT  STATIONS
054300     OPEN INPUT  OBSERVATIONS
054400     OPEN OUTPUT ALERTWIN
054500     OPEN OUTPUT WORK-DETAIL
054600     MOVE ZERO TO WS-TOTAL-VAR-ANOM-COUNT (1)
054700     MOVE ZERO TO WS-TOTAL-VAR-ANOM-COUNT (2)
054800     MOVE ZERO TO WS-TOTAL-VAR-ANOM-COUNT (3)
054900     MOVE ZERO TO WS-TOTAL-VAR-ANOM-COUNT (4)
055000     MOVE WS-VAR-CONSTANTS-VALUES TO WS-VAR-CONSTANTS
055100     .
055200 0300-EXIT.
055300     EXIT.
055400
055500 0900-CLOSE-FILES.
055600     CLOSE STATIONS OBSERVATIONS ALERTWIN WORK-DETAIL REPORT-OUT
055700     .
055800 0900-EXIT.
055900     EXIT.
056000
056100*===============================================================*
056200*    CHARGEMENT DE LA TABLE DES STATIONS
056300*===============================================================*
056400 1000-LOAD-STATION-TABLE.
056500     PERFORM 1010-READ-ONE-STATION THRU 1010-EXIT
056600         UNTIL STA-FF
056700     .
056800 1000-EXIT.
056900     EXIT.
057000
057100 1010-READ-ONE-STATION.
057200     READ STATIONS
057300         AT END
057400             SET STA-FF TO TRUE
057500         NOT AT END
057600             ADD 1 TO WS-STA-COUNT
057700             ADD 1 TO WS-TOTAL-STATIONS
057800             SET WS-STA-IX TO WS-STA-COUNT
057900             MOVE STA6-STATION-ID   TO WS-STA-ID (WS-STA-IX)
058000             MOVE STA6-STATION-NAME TO WS-STA-NAME (WS-STA-IX)
058100             MOVE STA6-LATITUDE     TO WS-STA-LAT (WS-STA-IX)
058200             MOVE STA6-LONGITUDE    TO WS-STA-LON (WS-STA-IX)
058300             MOVE STA6-ELEVATION    TO WS-STA-ELV (WS-STA-IX)
058400     END-READ
058500     .
058600 1010-EXIT.
058700     EXIT.
058800
058900 1050-PRIME-OBSERVATIONS.
059000     READ OBSERVATIONS
059100         AT END
059200             SET OBS-FF TO TRUE
059300     END-READ
059400     .
059500 1050-EXIT.
059600     EXIT.
059700
059800*===============================================================*
059900*    DETECTION D'UNE STATION (controle de rupture sur STATION-ID)
060000*===============================================================*
060100 1200-DETECT-STATION.
060200     MOVE ZERO TO WS-STA-ANOM-COUNT
060300     MOVE ZERO TO WS-STA-BLOCK-COUNT
060400     PERFORM 1090-SKIP-ORPHAN-OBS THRU 1090-EXIT
060500     PERFORM 1100-COLLECT-WINDOW THRU 1100-EXIT
060600
060700     IF WS-STA-REC-COUNT = 0
060800         ADD 1 TO WS-TOTAL-NORMAL
060900         GO TO 1200-EXIT
061000     END-IF
061100     IF WS-STA-REC-COUNT < 3
061200         ADD 1 TO WS-TOTAL-NORMAL
061300         GO TO 1200-EXIT
061400     END-IF
061500
061600     PERFORM 1300-DETECT-VARIABLE THRU 1300-EXIT
061700         VARYING WS-VAR-IDX FROM 1 BY 1
061800         UNTIL WS-VAR-IDX > 4
061900
062000     IF WS-STA-ANOM-COUNT > 0
062100         ADD 1 TO WS-TOTAL-ANOMALOUS
062200         PERFORM 1290-FLUSH-STATION-BLOCK THRU 1290-EXIT
062300     ELSE
062400         ADD 1 TO WS-TOTAL-NORMAL
062500     END-IF
062600     .
062700 1200-EXIT.
062800     EXIT.
062900
063000 1090-SKIP-ORPHAN-OBS.
063100     PERFORM 1091-SKIP-ONE-ORPHAN THRU 1091-EXIT
063200         UNTIL OBS-FF
063300         OR OBS6-STATION-ID NOT < WS-STA-ID (WS-STA-IX)
063400     .
063500 1090-EXIT.
063600     EXIT.
063700
063800 1091-SKIP-ONE-ORPHAN.
063900     READ OBSERVATIONS
064000         AT END
064100             SET OBS-FF TO TRUE
064200     END-READ
064300     .
064400 1091-EXIT.
064500     EXIT.
064600
064700 1100-COLLECT-WINDOW.
064800     MOVE ZERO TO WS-STA-REC-COUNT
064900     MOVE ZERO TO WS-TEMP-N WS-HUM-N WS-WIND-N WS-BAR-N
065000     PERFORM 1101-COLLECT-ONE-OBS THRU 1101-EXIT
065100         UNTIL OBS-FF
065200         OR OBS6-STATION-ID NOT = WS-STA-ID (WS-STA-IX)
065300     .
065400 1100-EXIT.
065500     EXIT.
065600
065700 1101-COLLECT-ONE-OBS.
065800     IF OBS6-OBS-TIME NOT < WS-WINDOW-START
065900         AND OBS6-OBS-TIME NOT > WS-WINDOW-END
066000         ADD 1 TO WS-STA-REC-COUNT
066100         PERFORM 1110-STORE-TEMP THRU 1110-EXIT
066200         PERFORM 1120-STORE-HUM  THRU 1120-EXIT
066300         PERFORM 1130-STORE-WIND THRU 1130-EXIT
066400         PERFORM 1140-STORE-BAR  THRU 1140-EXIT
066500     END-IF
066600     READ OBSERVATIONS
066700         AT END
066800             SET OBS-FF TO TRUE
066900     END-READ
067000     .
067100 1101-EXIT.
067200     EXIT.
067300
067400 1110-STORE-TEMP.
067500     IF OBS6-TEMP-IS-MISSING
067600         GO TO 1110-EXIT
067700     END-IF
067800     ADD 1 TO WS-TEMP-N
067900     MOVE OBS6-TEMP-OUT  TO WS-TEMP-VALUE (WS-TEMP-N)
068000     MOVE OBS6-OBS-TIME  TO WS-TEMP-TIME  (WS-TEMP-N)
068100     .
068200 1110-EXIT.
068300     EXIT.
068400
068500 1120-STORE-HUM.
068600     IF OBS6-HUM-IS-MISSING
068700         GO TO 1120-EXIT
068800     END-IF
068900     ADD 1 TO WS-HUM-N
069000     MOVE OBS6-OUT-HUM   TO WS-HUM-VALUE (WS-HUM-N)
069100     MOVE OBS6-OBS-TIME  TO WS-HUM-TIME  (WS-HUM-N)
069200     .
069300 1120-EXIT.
069400     EXIT.
069500
069600 1130-STORE-WIND.
069700     IF OBS6-WIND-IS-MISSING
069800         GO TO 1130-EXIT
069900     END-IF
070000     ADD 1 TO WS-WIND-N
070100     MOVE OBS6-WIND-SPEED TO WS-WIND-VALUE (WS-WIND-N)
070200     MOVE OBS6-OBS-TIME   TO WS-WIND-TIME  (WS-WIND-N)
070300     .
070400 1130-EXIT.
070500     EXIT.
070600
070700 1140-STORE-BAR.
070800     IF OBS6-BAR-IS-MISSING
070900         GO TO 1140-EXIT
071000     END-IF
071100     ADD 1 TO WS-BAR-N
071200     MOVE OBS6-BAR       TO WS-BAR-VALUE (WS-BAR-N)
071300     MOVE OBS6-OBS-TIME  TO WS-BAR-TIME  (WS-BAR-N)
071400     .
071500 1140-EXIT.
071600     EXIT.
071700
071800*===============================================================*
071900*    DETECTION D'UNE VARIABLE (les 4 sont traitees a tour de role)
072000*===============================================================*
072100 1300-DETECT-VARIABLE.
072200     MOVE ZERO TO WS-VAR-ANOM-COUNT
072300     PERFORM 1310-LOAD-RULE-ARRAY THRU 1310-EXIT
072400
072500     IF WS-RULE-N = 0
072600         GO TO 1300-EXIT
072700     END-IF
072800
072900     MOVE 'N' TO WS-STAT-HAS-BOUNDS
073000     PERFORM 1320-CLEAR-FLAGS THRU 1320-EXIT
073100         VARYING WS-VAL-IDX FROM 1 BY 1
073200         UNTIL WS-VAL-IDX > WS-RULE-N
073300
073400     PERFORM 2900-RUN-SELECTED-RULE THRU 2900-EXIT
073500
073600     IF WS-VAR-HAS-SUDDEN (WS-VAR-IDX)
073700         PERFORM 2500-RUN-RULE-SUDDEN THRU 2500-EXIT
073800     END-IF
073900
074000     PERFORM 1350-COUNT-AND-EMIT THRU 1350-EXIT
074100         VARYING WS-VAL-IDX FROM 1 BY 1
074200         UNTIL WS-VAL-IDX > WS-RULE-N
074300
074400     IF WS-VAR-ANOM-COUNT > 0
074500         PERFORM 1380-BUFFER-VARIABLE-BLOCK THRU 1380-EXIT
074600     END-IF
074700     .
074800 1300-EXIT.
074900     EXIT.
075000
075100 1320-CLEAR-FLAGS.
075200     MOVE 'N' TO WS-RULE-FLAG (WS-VAL-IDX)
075300     MOVE ZERO TO WS-RULE-DEV (WS-VAL-IDX)
075400     .
075500 1320-EXIT.
075600     EXIT.
075700
075800 1310-LOAD-RULE-ARRAY.
075900     EVALUATE WS-VAR-IDX
076000         WHEN 1
076100             MOVE WS-TEMP-N TO WS-RULE-N
076200             PERFORM 1311-COPY-TEMP THRU 1311-EXIT
076300                 VARYING WS-VAL-IDX FROM 1 BY 1
076400                 UNTIL WS-VAL-IDX > WS-RULE-N
076500         WHEN 2
076600             MOVE WS-HUM-N TO WS-RULE-N
076700             PERFORM 1312-COPY-HUM THRU 1312-EXIT
076800                 VARYING WS-VAL-IDX FROM 1 BY 1
076900                 UNTIL WS-VAL-IDX > WS-RULE-N
077000         WHEN 3
077100             MOVE WS-WIND-N TO WS-RULE-N
077200             PERFORM 1313-COPY-WIND THRU 1313-EXIT
077300                 VARYING WS-VAL-IDX FROM 1 BY 1
077400                 UNTIL WS-VAL-IDX > WS-RULE-N
077500         WHEN 4
077600             MOVE WS-BAR-N TO WS-RULE-N
077700             PERFORM 1314-COPY-BAR THRU 1314-EXIT
077800                 VARYING WS-VAL-IDX FROM 1 BY 1
077900                 UNTIL WS-VAL-IDX > WS-RULE-N
078000     END-EVALUATE
078100     .
078200 1310-EXIT.
078300     EXIT.
078400
078500 1311-COPY-TEMP.
078600     MOVE WS-TEMP-VALUE (WS-VAL-IDX) TO WS-RULE-VALUE (WS-VAL-IDX)
078700     MOVE WS-TEMP-TIME  (WS-VAL-IDX) TO WS-RULE-TIME  (WS-VAL-IDX)
078800     .
078900 1311-EXIT.
079000     EXIT.
079100
079200 1312-COPY-HUM.
079300     MOVE WS-HUM-VALUE (WS-VAL-IDX)  TO WS-RULE-VALUE (WS-VAL-IDX)
079400     MOVE WS-HUM-TIME  (WS-VAL-IDX)  TO WS-RULE-TIME  (WS-VAL-IDX)
079500     .
079600 1312-EXIT.
079700     EXIT.
079800
079900 1313-COPY-WIND.
080000     MOVE WS-WIND-VALUE (WS-VAL-IDX) TO WS-RULE-VALUE (WS-VAL-IDX)
080100     MOVE WS-WIND-TIME  (WS-VAL-IDX) TO WS-RULE-TIME  (WS-VAL-IDX)
080200     .
080300 1313-EXIT.
080400     EXIT.
080500
080600 1314-COPY-BAR.
080700     MOVE WS-BAR-VALUE (WS-VAL-IDX)  TO WS-RULE-VALUE (WS-VAL-IDX)
080800     MOVE WS-BAR-TIME  (WS-VAL-IDX)  TO WS-RULE-TIME  (WS-VAL-IDX)
080900     .
081000 1314-EXIT.
081100     EXIT.
081200
081300*===============================================================*
081400*    COMPTAGE, EMISSION DE L'ALERTE, MEMORISATION DES 3 PREMIERES
081500*===============================================================*
081600 1350-COUNT-AND-EMIT.
081700     IF NOT WS-RULE-IS-FLAGGED (WS-VAL-IDX)
081800         GO TO 1350-EXIT
081900     END-IF
082000     ADD 1 TO WS-VAR-ANOM-COUNT
082100     ADD 1 TO WS-STA-ANOM-COUNT
082200     ADD 1 TO WS-TOTAL-VAR-ANOM-COUNT (WS-VAR-IDX)
082300     PERFORM 1360-WRITE-ALERT THRU 1360-EXIT
082400     IF WS-VAR-ANOM-COUNT <= 3
082500         MOVE WS-RULE-TIME  (WS-VAL-IDX)
082600                          TO WS-OCC-TIME  (WS-VAR-ANOM-COUNT)
082700         MOVE WS-RULE-VALUE (WS-VAL-IDX)
082800                          TO WS-OCC-VALUE (WS-VAR-ANOM-COUNT)
082900         MOVE WS-RULE-DEV  (WS-VAL-IDX)
083000                          TO WS-OCC-DEV   (WS-VAR-ANOM-COUNT)
083100     END-IF
083200     .
083300 1350-EXIT.
083400     EXIT.
083500
083600 1360-WRITE-ALERT.
083700     MOVE WS-STA-ID (WS-STA-IX)     TO ALT6-STATION-ID
083800     MOVE WS-RULE-TIME (WS-VAL-IDX) TO ALT6-OBS-TIME
083900     SET  ALT6-TYPE-WINDOW          TO TRUE
084000     MOVE WS-VAR-NAME (WS-VAR-IDX)  TO ALT6-VARIABLE
084100     MOVE WS-RULE-VALUE (WS-VAL-IDX) TO ALT6-VALUE
084200     MOVE SPACES                    TO ALT6-SEVERITY
084300     MOVE WS-RULE-DEV (WS-VAL-IDX)  TO ALT6-DEVIATION
084400     MOVE ZERO                      TO ALT6-NEIGHBOR-COUNT
084500     MOVE ZERO                      TO ALT6-NEIGHBOR-CENTER
084600     WRITE ALT6-ENREG
084700     .
084800 1360-EXIT.
084900     EXIT.
085000
085100*===============================================================*
085200*    REGLE SELECTIONNEE (carte PARMWIN)
085300*===============================================================*
085400 2900-RUN-SELECTED-RULE.
085500     EVALUATE TRUE
085600         WHEN PARM-METHOD-IQR
085700             PERFORM 2100-RUN-RULE-IQR THRU 2100-EXIT
085800         WHEN PARM-METHOD-MAD
085900             PERFORM 2200-RUN-RULE-MAD THRU 2200-EXIT
086000         WHEN PARM-METHOD-MODZ
086100             PERFORM 2300-RUN-RULE-MODZ THRU 2300-EXIT
086200         WHEN PARM-METHOD-PERCENTILE
086300             PERFORM 2400-RUN-RULE-PERCENTILE THRU 2400-EXIT
086400         WHEN OTHER
086500             PERFORM 2000-RUN-RULE-3SIGMA THRU 2000-EXIT
086600     END-EVALUATE
086700     .
086800 2900-EXIT.
086900     EXIT.
087000
087100*===============================================================*
087200*    REGLE 1 - 3 SIGMA
087300*===============================================================*
087400 2000-RUN-RULE-3SIGMA.
087500     MOVE '3-SIGMA       ' TO WS-STAT-METHOD-NAME
087600     IF WS-RULE-N < 3
087700         GO TO 2000-EXIT
087800     END-IF
087900     PERFORM 8400-COMPUTE-MEAN-STDDEV THRU 8400-EXIT
088000     MOVE WS-STAT-MEAN   TO WS-STAT-CENTER
088100     MOVE WS-STAT-STDDEV TO WS-STAT-SPREAD
088200     IF WS-STAT-STDDEV = ZERO
088300         GO TO 2000-EXIT
088400     END-IF
088500     COMPUTE WS-STAT-LOWER = WS-STAT-MEAN - (3 * WS-STAT-STDDEV)
088600     COMPUTE WS-STAT-UPPER = WS-STAT-MEAN + (3 * WS-STAT-STDDEV)
088700     SET WS-STAT-BOUNDS-SHOWN TO TRUE
088800     PERFORM 2010-FLAG-3SIGMA THRU 2010-EXIT
088900         VARYING WS-VAL-IDX FROM 1 BY 1
089000         UNTIL WS-VAL-IDX > WS-RULE-N
089100     .
089200 2000-EXIT.
089300     EXIT.
089400
089500 2010-FLAG-3SIGMA.
089600     IF WS-RULE-VALUE (WS-VAL-IDX) > WS-STAT-UPPER
089700         OR WS-RULE-VALUE (WS-VAL-IDX) < WS-STAT-LOWER
089800         MOVE 'Y' TO WS-RULE-FLAG (WS-VAL-IDX)
089900         COMPUTE WS-DIFF =
090000             WS-RULE-VALUE (WS-VAL-IDX) - WS-STAT-MEAN
090100         PERFORM 8600-ABSOLUTE-VALUE THRU 8600-EXIT
090200         COMPUTE WS-RULE-DEV (WS-VAL-IDX) ROUNDED =
090300             WS-ABS-DIFF / WS-STAT-STDDEV
090400     END-IF
090500     .
090600 2010-EXIT.
090700     EXIT.
090800
090900*===============================================================*
091000*    REGLE 2 - IQR (INTERVALLE INTERQUARTILE)
091100*===============================================================*
091200 2100-RUN-RULE-IQR.
091300     MOVE 'IQR           ' TO WS-STAT-METHOD-NAME
091400     IF WS-RULE-N < 4
091500         GO TO 2100-EXIT
091600     END-IF
091700     PERFORM 8050-COPY-TO-SORT THRU 8050-EXIT
091800     PERFORM 8100-SORT-VALUES THRU 8100-EXIT
091900     PERFORM 8200-COMPUTE-MEDIAN THRU 8200-EXIT
092000     MOVE WS-MED-RESULT TO WS-STAT-CENTER
092100     MOVE 25 TO WS-PCT-RANK
092200     COMPUTE WS-PCT-RANK = 25
092300     PERFORM 8300-COMPUTE-PERCENTILE THRU 8300-EXIT
092400     MOVE WS-PCT-RESULT TO WS-IQR-Q1
092500     COMPUTE WS-PCT-RANK = 75
092600     PERFORM 8300-COMPUTE-PERCENTILE THRU 8300-EXIT
092700     MOVE WS-PCT-RESULT TO WS-IQR-Q3
092800     COMPUTE WS-IQR-VALUE = WS-IQR-Q3 - WS-IQR-Q1
092900     IF WS-IQR-VALUE = ZERO
093000         GO TO 2100-EXIT
093100     END-IF
093200     MOVE WS-IQR-VALUE TO WS-STAT-SPREAD
093300     COMPUTE WS-STAT-LOWER =
093400         WS-IQR-Q1 - (1.5 * WS-IQR-VALUE)
093500     COMPUTE WS-STAT-UPPER =
093600         WS-IQR-Q3 + (1.5 * WS-IQR-VALUE)
093700     SET WS-STAT-BOUNDS-SHOWN TO TRUE
093800     PERFORM 2110-FLAG-IQR THRU 2110-EXIT
093900         VARYING WS-VAL-IDX FROM 1 BY 1
094000         UNTIL WS-VAL-IDX > WS-RULE-N
094100     .
094200 2100-EXIT.
094300     EXIT.
094400
094500 2110-FLAG-IQR.
094600     IF WS-RULE-VALUE (WS-VAL-IDX) < WS-STAT-LOWER
094700         OR WS-RULE-VALUE (WS-VAL-IDX) > WS-STAT-UPPER
094800         MOVE 'Y' TO WS-RULE-FLAG (WS-VAL-IDX)
094900         COMPUTE WS-DIFF =
095000             WS-RULE-VALUE (WS-VAL-IDX) - WS-STAT-CENTER
095100         PERFORM 8600-ABSOLUTE-VALUE THRU 8600-EXIT
095200         COMPUTE WS-RULE-DEV (WS-VAL-IDX) ROUNDED =
095300             WS-ABS-DIFF / WS-IQR-VALUE
095400     END-IF
095500     .
095600 2110-EXIT.
095700     EXIT.
095800
095900*===============================================================*
096000*    REGLE 3 - MAD (ECART ABSOLU MEDIAN)
096100*===============================================================*
096200 2200-RUN-RULE-MAD.
096300     MOVE 'MAD           ' TO WS-STAT-METHOD-NAME
096400     IF WS-RULE-N < 3
096500         GO TO 2200-EXIT
096600     END-IF
096700     PERFORM 8500-COMPUTE-MAD THRU 8500-EXIT
096800     IF WS-MAD-VALUE = ZERO
096900         PERFORM 8550-COMPUTE-MEAN-ABS-DEV THRU 8550-EXIT
097000         MOVE WS-MAD-MEAN-ALT TO WS-MAD-VALUE
097100     END-IF
097200     IF WS-MAD-VALUE = ZERO
097300         GO TO 2200-EXIT
097400     END-IF
097500     MOVE WS-MED-RESULT TO WS-STAT-CENTER
097600     COMPUTE WS-STAT-SPREAD = 1.4826 * WS-MAD-VALUE
097700     PERFORM 2210-FLAG-MAD THRU 2210-EXIT
097800         VARYING WS-VAL-IDX FROM 1 BY 1
097900         UNTIL WS-VAL-IDX > WS-RULE-N
098000     .
098100 2200-EXIT.
098200     EXIT.
098300
098400 2210-FLAG-MAD.
098500     COMPUTE WS-DIFF = WS-RULE-VALUE (WS-VAL-IDX) - WS-MED-RESULT
098600     PERFORM 8600-ABSOLUTE-VALUE THRU 8600-EXIT
098700     IF (WS-ABS-DIFF / WS-STAT-SPREAD) > 3.5
098800         MOVE 'Y' TO WS-RULE-FLAG (WS-VAL-IDX)
098900         COMPUTE WS-RULE-DEV (WS-VAL-IDX) ROUNDED =
099000             WS-ABS-DIFF / WS-STAT-SPREAD
099100     END-IF
099200     .
099300 2210-EXIT.
099400     EXIT.
099500
099600*===============================================================*
099700*    REGLE 4 - Z-SCORE MODIFIE
099800*===============================================================*
099900 2300-RUN-RULE-MODZ.
100000     MOVE 'MODIFIED-Z    ' TO WS-STAT-METHOD-NAME
100100     IF WS-RULE-N < 3
100200         GO TO 2300-EXIT
100300     END-IF
100400     PERFORM 8500-COMPUTE-MAD THRU 8500-EXIT
100500     IF WS-MAD-VALUE = ZERO
100600         GO TO 2300-EXIT
100700     END-IF
100800     MOVE WS-MED-RESULT TO WS-STAT-CENTER
100900     COMPUTE WS-STAT-SPREAD = 1.4826 * WS-MAD-VALUE
101000     PERFORM 2310-FLAG-MODZ THRU 2310-EXIT
101100         VARYING WS-VAL-IDX FROM 1 BY 1
101200         UNTIL WS-VAL-IDX > WS-RULE-N
101300     .
101400 2300-EXIT.
101500     EXIT.
101600
101700 2310-FLAG-MODZ.
101800     COMPUTE WS-DIFF = WS-RULE-VALUE (WS-VAL-IDX) - WS-MED-RESULT
101900     COMPUTE WS-DIFF = 0.6745 * WS-DIFF / WS-MAD-VALUE
102000     PERFORM 8600-ABSOLUTE-VALUE THRU 8600-EXIT
102100     IF WS-ABS-DIFF > 3.0
102200         MOVE 'Y' TO WS-RULE-FLAG (WS-VAL-IDX)
102300         COMPUTE WS-DIFF =
102400             WS-RULE-VALUE (WS-VAL-IDX) - WS-STAT-CENTER
102500         PERFORM 8600-ABSOLUTE-VALUE THRU 8600-EXIT
102600         COMPUTE WS-RULE-DEV (WS-VAL-IDX) ROUNDED =
102700             WS-ABS-DIFF / WS-STAT-SPREAD
102800     END-IF
102900     .
103000 2310-EXIT.
103100     EXIT.
103200
103300*===============================================================*
103400*    REGLE 5 - PERCENTILE (1E / 99E)
103500*===============================================================*
103600 2400-RUN-RULE-PERCENTILE.
103700     MOVE 'PERCENTILE    ' TO WS-STAT-METHOD-NAME
103800     IF WS-RULE-N < 10
103900         GO TO 2400-EXIT
104000     END-IF
104100     PERFORM 8050-COPY-TO-SORT THRU 8050-EXIT
104200     PERFORM 8100-SORT-VALUES THRU 8100-EXIT
104300     PERFORM 8200-COMPUTE-MEDIAN THRU 8200-EXIT
104400     MOVE WS-MED-RESULT TO WS-STAT-CENTER
104500     COMPUTE WS-PCT-RANK = 1
104600     PERFORM 8300-COMPUTE-PERCENTILE THRU 8300-EXIT
104700     MOVE WS-PCT-RESULT TO WS-STAT-LOWER
104800     COMPUTE WS-PCT-RANK = 99
104900     PERFORM 8300-COMPUTE-PERCENTILE THRU 8300-EXIT
105000     MOVE WS-PCT-RESULT TO WS-STAT-UPPER
105100     COMPUTE WS-STAT-SPREAD = WS-STAT-UPPER - WS-STAT-LOWER
105200     SET WS-STAT-BOUNDS-SHOWN TO TRUE
105300     PERFORM 2410-FLAG-PERCENTILE THRU 2410-EXIT
105400         VARYING WS-VAL-IDX FROM 1 BY 1
105500         UNTIL WS-VAL-IDX > WS-RULE-N
105600     .
105700 2400-EXIT.
105800     EXIT.
105900
106000 2410-FLAG-PERCENTILE.
106100     IF WS-RULE-VALUE (WS-VAL-IDX) < WS-STAT-LOWER
106200         OR WS-RULE-VALUE (WS-VAL-IDX) > WS-STAT-UPPER
106300         MOVE 'Y' TO WS-RULE-FLAG (WS-VAL-IDX)
106400         MOVE ZERO TO WS-RULE-DEV (WS-VAL-IDX)
106500     END-IF
106600     .
106700 2410-EXIT.
106800     EXIT.
106900
107000*===============================================================*
107100*    REGLE 6 - VARIATION BRUTALE (masque OR sur TEMP-OUT et BAR)
107200*===============================================================*
107300 2500-RUN-RULE-SUDDEN.
107400     IF WS-RULE-N < 2
107500         GO TO 2500-EXIT
107600     END-IF
107700     PERFORM 2510-FLAG-SUDDEN THRU 2510-EXIT
107800         VARYING WS-VAL-IDX FROM 2 BY 1
107900         UNTIL WS-VAL-IDX > WS-RULE-N
108000     .
108100 2500-EXIT.
108200     EXIT.
108300
108400 2510-FLAG-SUDDEN.
108500     COMPUTE WS-DIFF =
108600         WS-RULE-VALUE (WS-VAL-IDX)
108700         - WS-RULE-VALUE (WS-VAL-IDX - 1)
108800     PERFORM 8600-ABSOLUTE-VALUE THRU 8600-EXIT
108900     IF WS-ABS-DIFF > WS-VAR-MAXCHANGE (WS-VAR-IDX)
109000         IF NOT WS-RULE-IS-FLAGGED (WS-VAL-IDX)
109100             MOVE 'Y' TO WS-RULE-FLAG (WS-VAL-IDX)
109200             MOVE ZERO TO WS-RULE-DEV (WS-VAL-IDX)
109300         END-IF
109400     END-IF
109500     .
109600 2510-EXIT.
109700     EXIT.
109800
109900*===============================================================*
110000*    OUTILS MATHEMATIQUES MAISON (pas de FUNCTION intrinseque)
110100*===============================================================*
110200 8050-COPY-TO-SORT.
110300     MOVE WS-RULE-N TO WS-SORT-N
110400     PERFORM 8055-COPY-ONE-VALUE THRU 8055-EXIT
110500         VARYING WS-SORT-IDX1 FROM 1 BY 1
110600         UNTIL WS-SORT-IDX1 > WS-SORT-N
110700     .
110800 8050-EXIT.
110900     EXIT.
111000
111100 8055-COPY-ONE-VALUE.
111200     MOVE WS-RULE-VALUE (WS-SORT-IDX1)
111300                       TO WS-SORT-TABLE (WS-SORT-IDX1)
111400     .
111500 8055-EXIT.
111600     EXIT.
111700
111800 8100-SORT-VALUES.
111900     PERFORM 8110-SORT-OUTER THRU 8110-EXIT
112000         VARYING WS-SORT-IDX1 FROM 1 BY 1
112100         UNTIL WS-SORT-IDX1 >= WS-SORT-N
112200     .
112300 8100-EXIT.
112400     EXIT.
112500
112600 8110-SORT-OUTER.
112700     PERFORM 8120-SORT-INNER THRU 8120-EXIT
112800         VARYING WS-SORT-IDX2 FROM 1 BY 1
112900         UNTIL WS-SORT-IDX2 > (WS-SORT-N - WS-SORT-IDX1)
113000     .
113100 8110-EXIT.
113200     EXIT.
113300
113400 8120-SORT-INNER.
113500     IF WS-SORT-TABLE (WS-SORT-IDX2)
113600             > WS-SORT-TABLE (WS-SORT-IDX2 + 1)
113700         MOVE WS-SORT-TABLE (WS-SORT-IDX2)     TO WS-SQRT-ARG
113800         MOVE WS-SORT-TABLE (WS-SORT-IDX2 + 1)
113900                              TO WS-SORT-TABLE (WS-SORT-IDX2)
114000         MOVE WS-SQRT-ARG TO WS-SORT-TABLE (WS-SORT-IDX2 + 1)
114100     END-IF
114200     .
114300 8120-EXIT.
114400     EXIT.
114500
114600 8200-COMPUTE-MEDIAN.
114700     DIVIDE WS-SORT-N BY 2 GIVING WS-MED-QUOTIENT
114800             REMAINDER WS-MED-REMAINDER
114900     IF WS-MED-REMAINDER = 1
115000         COMPUTE WS-MED-RESULT =
115100             WS-SORT-TABLE (WS-MED-QUOTIENT + 1)
115200     ELSE
115300         COMPUTE WS-MED-RESULT =
115400             (WS-SORT-TABLE (WS-MED-QUOTIENT)
115500              + WS-SORT-TABLE (WS-MED-QUOTIENT + 1)) / 2
115600     END-IF
115800     .
115900 8200-EXIT.
116000     EXIT.
116100
116200 8300-COMPUTE-PERCENTILE.
116300     COMPUTE WS-PCT-FRACTION =
116400         (WS-PCT-RANK / 100) * (WS-SORT-N - 1)
116500     COMPUTE WS-PCT-LOW-IDX = WS-PCT-FRACTION
116600     ADD 1 TO WS-PCT-LOW-IDX
116700     COMPUTE WS-PCT-HIGH-IDX = WS-PCT-LOW-IDX + 1
116800     IF WS-PCT-HIGH-IDX > WS-SORT-N
116900         MOVE WS-SORT-N TO WS-PCT-HIGH-IDX
117000     END-IF
117100     COMPUTE WS-PCT-FRACTION =
117200         WS-PCT-FRACTION - (WS-PCT-LOW-IDX - 1)
117300     COMPUTE WS-PCT-RESULT =
117400         WS-SORT-TABLE (WS-PCT-LOW-IDX)
117500         + (WS-PCT-FRACTION *
117600            (WS-SORT-TABLE (WS-PCT-HIGH-IDX)
117700             - WS-SORT-TABLE (WS-PCT-LOW-IDX)))
117800     .
117900 8300-EXIT.
118000     EXIT.
118100
118200 8400-COMPUTE-MEAN-STDDEV.
118300     MOVE ZERO TO WS-SUM
118400     PERFORM 8410-ADD-TO-SUM THRU 8410-EXIT
118500         VARYING WS-VAL-IDX FROM 1 BY 1
118600         UNTIL WS-VAL-IDX > WS-RULE-N
118700     COMPUTE WS-STAT-MEAN = WS-SUM / WS-RULE-N
118800     MOVE ZERO TO WS-SUM-SQ-DIFF
118900     PERFORM 8420-ADD-SQ-DIFF THRU 8420-EXIT
119000         VARYING WS-VAL-IDX FROM 1 BY 1
119100         UNTIL WS-VAL-IDX > WS-RULE-N
119200     COMPUTE WS-SQRT-ARG = WS-SUM-SQ-DIFF / WS-RULE-N
119300     PERFORM 8700-COMPUTE-SQRT THRU 8700-EXIT
119400     MOVE WS-SQRT-RESULT TO WS-STAT-STDDEV
119500     .
119600 8400-EXIT.
119700     EXIT.
119800
119900 8410-ADD-TO-SUM.
120000     ADD WS-RULE-VALUE (WS-VAL-IDX) TO WS-SUM
120100     .
120200 8410-EXIT.
120300     EXIT.
120400
120500 8420-ADD-SQ-DIFF.
120600     COMPUTE WS-DIFF = WS-RULE-VALUE (WS-VAL-IDX) - WS-STAT-MEAN
120700     COMPUTE WS-SUM-SQ-DIFF = WS-SUM-SQ-DIFF + (WS-DIFF * WS-DIFF)
120800     .
120900 8420-EXIT.
121000     EXIT.
121100
121200 8500-COMPUTE-MAD.
121300     PERFORM 8050-COPY-TO-SORT THRU 8050-EXIT
121400     PERFORM 8100-SORT-VALUES THRU 8100-EXIT
121500     PERFORM 8200-COMPUTE-MEDIAN THRU 8200-EXIT
121600     PERFORM 8510-BUILD-ABS-DEV THRU 8510-EXIT
121700         VARYING WS-VAL-IDX FROM 1 BY 1
121800         UNTIL WS-VAL-IDX > WS-RULE-N
121900     PERFORM 8520-COPY-ABS-TO-SORT THRU 8520-EXIT
122000         VARYING WS-SORT-IDX1 FROM 1 BY 1
122100         UNTIL WS-SORT-IDX1 > WS-RULE-N
122200     MOVE WS-RULE-N TO WS-SORT-N
122300     PERFORM 8100-SORT-VALUES THRU 8100-EXIT
122350     PERFORM 8525-COMPUTE-MAD-MEDIAN THRU 8525-EXIT
122400     .
122500 8500-EXIT.
122600     EXIT.
122700
122750*    2004-02-19 KR - la mediane des ecarts absolus se calcule
122760*    desormais dans un paragraphe a part (8525), sans repasser
122770*    par 8200-COMPUTE-MEDIAN, pour ne plus ecraser WS-MED-RESULT
122780*    (poste PO630-133, cf. journal des modifications en tete de   PO630133
122790*    programme)
122800 8525-COMPUTE-MAD-MEDIAN.
122810     DIVIDE WS-SORT-N BY 2 GIVING WS-MED-QUOTIENT
122820             REMAINDER WS-MED-REMAINDER
122830     IF WS-MED-REMAINDER = 1
122840         COMPUTE WS-MAD-VALUE =
122850             WS-SORT-TABLE (WS-MED-QUOTIENT + 1)
122860     ELSE
122870         COMPUTE WS-MAD-VALUE =
122880             (WS-SORT-TABLE (WS-MED-QUOTIENT)
122890              + WS-SORT-TABLE (WS-MED-QUOTIENT + 1)) / 2
122900     END-IF
122910     .
122920 8525-EXIT.
122930     EXIT.
123900
124000 8510-BUILD-ABS-DEV.
124100     COMPUTE WS-DIFF =
124200         WS-RULE-VALUE (WS-VAL-IDX) - WS-MED-RESULT
124300     PERFORM 8600-ABSOLUTE-VALUE THRU 8600-EXIT
124400     MOVE WS-ABS-DIFF TO WS-ABS-VALUE (WS-VAL-IDX)
124500     .
124600 8510-EXIT.
124700     EXIT.
124800
124900 8520-COPY-ABS-TO-SORT.
125000     MOVE WS-ABS-VALUE (WS-SORT-IDX1)
125100                      TO WS-SORT-TABLE (WS-SORT-IDX1)
125200     .
125300 8520-EXIT.
125400     EXIT.
125500
125600 8550-COMPUTE-MEAN-ABS-DEV.
125700     MOVE ZERO TO WS-SUM
125800     PERFORM 8560-ADD-ABS THRU 8560-EXIT
125900         VARYING WS-VAL-IDX FROM 1 BY 1
126000         UNTIL WS-VAL-IDX > WS-RULE-N
126100     COMPUTE WS-MAD-MEAN-ALT = WS-SUM / WS-RULE-N
126200     .
126300 8550-EXIT.
126400     EXIT.
126500
126600 8560-ADD-ABS.
126700     ADD WS-ABS-VALUE (WS-VAL-IDX) TO WS-SUM
126800     .
126900 8560-EXIT.
127000     EXIT.
127100
127200 8600-ABSOLUTE-VALUE.
127300     IF WS-DIFF < ZERO
127400         COMPUTE WS-ABS-DIFF = ZERO - WS-DIFF
127500     ELSE
127600         MOVE WS-DIFF TO WS-ABS-DIFF
127700     END-IF
127800     .
127900 8600-EXIT.
128000     EXIT.
128100
128200*    Racine carree par la methode de Newton - 20 iterations,
128300*    largement suffisant pour la precision 5 decimales retenue
128400 8700-COMPUTE-SQRT.
128500     IF WS-SQRT-ARG <= ZERO
128600         MOVE ZERO TO WS-SQRT-RESULT
128700         GO TO 8700-EXIT
128800     END-IF
128900     COMPUTE WS-SQRT-GUESS = WS-SQRT-ARG / 2
129000     PERFORM 8710-NEWTON-ITERATE 20 TIMES
129100     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
129200     .
129300 8700-EXIT.
129400     EXIT.
129500
129600 8710-NEWTON-ITERATE.
129700     COMPUTE WS-SQRT-GUESS =
129800         (WS-SQRT-GUESS + (WS-SQRT-ARG / WS-SQRT-GUESS)) / 2
129900     .
130000
130100*===============================================================*
130200*    ELABORATION DES BLOCS DE DETAIL (bufferises par station)
130300*===============================================================*
130400 1380-BUFFER-VARIABLE-BLOCK.
130500     ADD 1 TO WS-STA-BLOCK-COUNT
130600     MOVE SPACES TO ARTICLE-VAR-HEADER
130700     MOVE WS-VAR-NAME (WS-VAR-IDX) TO A-VAR-NAME
130800     MOVE WS-VAR-UNIT (WS-VAR-IDX) TO A-VAR-UNIT
130900     MOVE WS-VAR-ANOM-COUNT        TO A-VAR-COUNT
131000     MOVE WS-STAT-METHOD-NAME      TO A-VAR-METHOD
131100     MOVE ARTICLE-VAR-HEADER
131200         TO WS-STA-BLOCK-LINE (WS-STA-BLOCK-COUNT)
131300
131400     ADD 1 TO WS-STA-BLOCK-COUNT
131500     MOVE SPACES TO ARTICLE-VAR-STATS
131600     MOVE WS-STAT-CENTER TO A-VAR-CENTER
131700     MOVE WS-STAT-SPREAD TO A-VAR-SPREAD
131800     MOVE ARTICLE-VAR-STATS
131900         TO WS-STA-BLOCK-LINE (WS-STA-BLOCK-COUNT)
132000
132100     IF WS-STAT-BOUNDS-SHOWN
132200         ADD 1 TO WS-STA-BLOCK-COUNT
132300         MOVE SPACES TO ARTICLE-VAR-RANGE
132400         MOVE WS-STAT-LOWER TO A-VAR-LOWER
132500         MOVE WS-STAT-UPPER TO A-VAR-UPPER
132600         MOVE ARTICLE-VAR-RANGE
132700             TO WS-STA-BLOCK-LINE (WS-STA-BLOCK-COUNT)
132800     END-IF
132900
133000     PERFORM 1390-BUFFER-OCCURRENCE THRU 1390-EXIT
133100         VARYING WS-ITER-IDX FROM 1 BY 1
133200         UNTIL WS-ITER-IDX > 3
133300         OR WS-ITER-IDX > WS-VAR-ANOM-COUNT
133400
133500     IF WS-VAR-ANOM-COUNT > 3
133600         ADD 1 TO WS-STA-BLOCK-COUNT
133700         MOVE SPACES TO ARTICLE-OCC-OVERFLOW
133800         COMPUTE A-OCC-MORE = WS-VAR-ANOM-COUNT - 3
133900         MOVE ARTICLE-OCC-OVERFLOW
134000             TO WS-STA-BLOCK-LINE (WS-STA-BLOCK-COUNT)
134100     END-IF
134200     .
134300 1380-EXIT.
134400     EXIT.
134500
134600 1390-BUFFER-OCCURRENCE.
134700     ADD 1 TO WS-STA-BLOCK-COUNT
134800     MOVE SPACES TO ARTICLE-OCC-LINE
134900     MOVE WS-OCC-TIME  (WS-ITER-IDX) TO A-OCC-TIME
135000     MOVE WS-OCC-VALUE (WS-ITER-IDX) TO A-OCC-VALUE
135100     MOVE WS-OCC-DEV   (WS-ITER-IDX) TO A-OCC-DEV
135200     MOVE ARTICLE-OCC-LINE
135300         TO WS-STA-BLOCK-LINE (WS-STA-BLOCK-COUNT)
135400     .
135500 1390-EXIT.
135600     EXIT.
135700
135800 1290-FLUSH-STATION-BLOCK.
135900     MOVE SPACES TO ARTICLE-STA-HEADER
136000     MOVE WS-STA-ID (WS-STA-IX)   TO A-STA-ID
136100     MOVE WS-STA-NAME (WS-STA-IX) TO A-STA-NAME
136200     WRITE WORK-DETAIL-LINE FROM ARTICLE-STA-HEADER
136300
136400     MOVE SPACES TO ARTICLE-STA-WINDOW
136500     MOVE WS-WINDOW-START TO A-STA-WIN-START
136600     MOVE WS-WINDOW-END   TO A-STA-WIN-END
136700     WRITE WORK-DETAIL-LINE FROM ARTICLE-STA-WINDOW
136800
136900     MOVE SPACES TO ARTICLE-STA-COUNT
137000     MOVE WS-STA-REC-COUNT TO A-STA-REC-COUNT
137100     WRITE WORK-DETAIL-LINE FROM ARTICLE-STA-COUNT
137200
137300     PERFORM 1291-FLUSH-ONE-LINE THRU 1291-EXIT
137400         VARYING WS-BLK-IDX FROM 1 BY 1
137500         UNTIL WS-BLK-IDX > WS-STA-BLOCK-COUNT
137600
137700     WRITE WORK-DETAIL-LINE FROM ARTICLE-SEPARATEUR-TIRET
137800     .
137900 1290-EXIT.
138000     EXIT.
138100
138200 1291-FLUSH-ONE-LINE.
138300     WRITE WORK-DETAIL-LINE FROM WS-STA-BLOCK-LINE (WS-BLK-IDX)
138400     .
138500 1291-EXIT.
138600     EXIT.
138700
138800*===============================================================*
138900*    RAPPORT FINAL - EN-TETE + TOTAUX PUIS RECOPIE DU DETAIL
139000*===============================================================*
139100 3000-WRITE-FINAL-REPORT.
139200     OPEN OUTPUT REPORT-OUT
139300     WRITE REPORT-LINE FROM ARTICLE-SEPARATEUR-EGAL
139400     WRITE REPORT-LINE FROM ARTICLE-TITRE
139500     MOVE SPACES TO ARTICLE-FENETRE
139600     MOVE WS-WINDOW-START TO A-FEN-DEBUT
139700     MOVE WS-WINDOW-END   TO A-FEN-FIN
139800     WRITE REPORT-LINE FROM ARTICLE-FENETRE
139900     MOVE SPACES TO ARTICLE-METHODE
140000     PERFORM 3050-EDIT-METHOD-NAME THRU 3050-EXIT
140100     WRITE REPORT-LINE FROM ARTICLE-METHODE
140200     WRITE REPORT-LINE FROM ARTICLE-SEPARATEUR-EGAL
140300
140400     MOVE SPACES TO ARTICLE-TOTAUX-1
140500     MOVE WS-TOTAL-STATIONS TO A-TOT-STATIONS
140600     WRITE REPORT-LINE FROM ARTICLE-TOTAUX-1
140700     MOVE SPACES TO ARTICLE-TOTAUX-2
140800     MOVE WS-TOTAL-ANOMALOUS TO A-TOT-ANOM
140900     WRITE REPORT-LINE FROM ARTICLE-TOTAUX-2
141000     MOVE SPACES TO ARTICLE-TOTAUX-3
141100     MOVE WS-TOTAL-NORMAL TO A-TOT-NORM
141200     WRITE REPORT-LINE FROM ARTICLE-TOTAUX-3
141300
141400     MOVE SPACES TO ARTICLE-VERDICT
141500     IF WS-TOTAL-ANOMALOUS = ZERO
141600         MOVE 'ALL STATIONS NORMAL' TO A-VERDICT
141700     ELSE
141800         STRING 'WARNING: ' DELIMITED BY SIZE
141900                WS-TOTAL-ANOMALOUS DELIMITED BY SIZE
142000                ' ANOMALOUS STATIONS' DELIMITED BY SIZE
142100             INTO A-VERDICT
142200     END-IF
142300     WRITE REPORT-LINE FROM ARTICLE-VERDICT
142400     WRITE REPORT-LINE FROM ARTICLE-SEPARATEUR-EGAL
142500
142600     CLOSE WORK-DETAIL
142700     OPEN INPUT WORK-DETAIL
142800     PERFORM 3900-COPY-WORK-DETAIL THRU 3900-EXIT
142900     CLOSE WORK-DETAIL
143000     .
143100 3000-EXIT.
143200     EXIT.
143300
143400 3050-EDIT-METHOD-NAME.
143500     EVALUATE TRUE
143600         WHEN PARM-METHOD-IQR
143700             MOVE 'IQR' TO A-MET-NOM
143800         WHEN PARM-METHOD-MAD
143900             MOVE 'MAD' TO A-MET-NOM
144000         WHEN PARM-METHOD-MODZ
144100             MOVE 'MODIFIED Z-SCORE' TO A-MET-NOM
144200         WHEN PARM-METHOD-PERCENTILE
144300             MOVE 'PERCENTILE' TO A-MET-NOM
144400         WHEN OTHER
144500             MOVE '3-SIGMA' TO A-MET-NOM
144600     END-EVALUATE
144700     .
144800 3050-EXIT.
144900     EXIT.
145000
145050*    1994-05-03 MFX ajout du fichier WORK-DETAIL              PO630121
145100 3900-COPY-WORK-DETAIL.
145200     PERFORM 3901-COPY-ONE-LINE THRU 3901-EXIT
145300         UNTIL WRK-FF
145400     .
145500 3900-EXIT.
145600     EXIT.
145700
145800 3901-COPY-ONE-LINE.
145900     READ WORK-DETAIL INTO WORK-DETAIL-LINE
146000         AT END
146100             SET WRK-FF TO TRUE
146200         NOT AT END
146300             WRITE REPORT-LINE FROM WORK-DETAIL-LINE
146400     END-READ
146500     .
146600 3901-EXIT.
146700     EXIT.
146800
146900*===============================================================*
147000 9999-FIN-PGM.
147100     STOP RUN.
147200 9999-EXIT.
147300     EXIT.
