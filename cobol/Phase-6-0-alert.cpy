000100******************************************************************
000200* Copybook   :: PHASE-6-0-ALERT
000300* Owner      :: Ropital / Marcheix - Phase 6 (detection)
000400* Purpose    :: One flagged reading, written by all four
000500*               6-DETECT-* programs to the shared ALERTS file.
000600*               6-DETECT-TEMPORAL re-reads this same layout at
000700*               end of run to build the U7 summary block.
000800******************************************************************
000900*----------------------------------------------------------------*
001000* Aenderungen / changes
001100*----------------------------------------------------------------*
001200* 1994-04-09 KR  New member, split out of the 6-DETECT-WINDOW FD.
001300* 1994-04-23 KR  Added ALT6-ANOMALY-TYPE 88's (ticket PO630-118). PO630118
001400* 1994-05-14 MFX Added ALT6-SEVERITY 88's for the spatial/temporal
001500*                grading paragraphs (ticket PO630-121).           PO630121
001600******************************************************************
001700 01  ALT6-ENREG.
001800     05  ALT6-STATION-ID              PIC X(12).
001900     05  ALT6-OBS-TIME                PIC X(19).
002000     05  ALT6-ANOMALY-TYPE            PIC X(08).
002100         88  ALT6-TYPE-WINDOW             VALUE 'WINDOW  '.
002200         88  ALT6-TYPE-SPATIAL            VALUE 'SPATIAL '.
002300         88  ALT6-TYPE-TEMPORAL           VALUE 'TEMPORAL'.
002400     05  ALT6-VARIABLE                PIC X(10).
002500     05  ALT6-VALUE                   PIC S9(4)V9(2).
002600     05  ALT6-SEVERITY                PIC X(08).
002700         88  ALT6-SEV-LOW                 VALUE 'LOW     '.
002800         88  ALT6-SEV-MEDIUM              VALUE 'MEDIUM  '.
002900         88  ALT6-SEV-HIGH                VALUE 'HIGH    '.
003000         88  ALT6-SEV-CRITICAL            VALUE 'CRITICAL'.
003100     05  ALT6-DEVIATION               PIC S9(3)V9(3).
003200     05  ALT6-NEIGHBOR-COUNT          PIC 9(03).
003300     05  ALT6-NEIGHBOR-CENTER         PIC S9(4)V9(2).
003400     05  FILLER                       PIC X(12).
